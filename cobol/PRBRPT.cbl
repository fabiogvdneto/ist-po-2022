000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBRPT.
000400 AUTHOR.         L F NAKAMURA.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   02 SEP 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS THE CLOSING CLIENT LEDGER REPORT, CALLED
001100*               BY PRBMAIN ONCE THE MASTER AND TRANSACTION FILES
001200*               HAVE BOTH BEEN CLOSED. IT WRITES ONE LINE PER
001300*               CLIENT IN CLIENT|... FORMAT, GROUPED INTO A
001400*               "WITH DEBTS" SUBSECTION (DESCENDING BY DEBT) AND
001500*               A "WITHOUT DEBTS" SUBSECTION, FOLLOWED BY A
001600*               CONTROL-BREAK TOTAL LINE FOR THE WHOLE NETWORK.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR012 02/09/1991 RHM    INITIAL VERSION - SINGLE UNSORTED      PRR012  
002200*                          CLIENT LISTING.
002300* PRR024 14/03/1997 LFN    SPLIT THE LISTING INTO THE "WITH       PRR024  
002400*                          DEBTS" AND "WITHOUT DEBTS" GROUPS TO
002500*                          MATCH THE ON-LINE BALANCE SCREENS.
002600* PRR038 21/10/2000 KTO    "WITH DEBTS" GROUP NOW ORDERED BY      PRR038  
002700*                          DESCENDING DEBT - COLLECTIONS WANTED
002800*                          THE WORST ACCOUNTS AT THE TOP.
002900* PRR049 30/05/2006 LFN    ADDED THE FINAL NETWORK TOTAL LINE -   PRR049  
003000*                          PREVIOUSLY ONLY AVAILABLE FROM THE
003100*                          ON-LINE GLOBAL BALANCE POPUP.
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRRPT  ASSIGN TO PRRPT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  PRRPT
005500     LABEL RECORDS ARE OMITTED.
005600 01  PRRPT-RECORD                     PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                         PIC X(24)    VALUE
006100     "** PROGRAM PRBRPT  **".
006200
006300 01  WK-C-COMMON.
006400     COPY PRBCMN.
006500
006600* ------------------- REPORT DETAIL LINE AREA --------------------
006700 01  WK-R-DETAIL-LINE.
006800     05  WK-R-LIT-CLIENT            PIC X(07)    VALUE "CLIENT|".
006900     05  WK-R-ID                    PIC X(20).
007000     05  WK-R-BAR-1                 PIC X(01)    VALUE "|".
007100     05  WK-R-NAME                  PIC X(40).
007200     05  WK-R-BAR-2                 PIC X(01)    VALUE "|".
007300     05  WK-R-TAXID                 PIC 9(09).
007400     05  WK-R-BAR-3                 PIC X(01)    VALUE "|".
007500     05  WK-R-LEVEL                 PIC X(08).
007600     05  WK-R-BAR-4                 PIC X(01)    VALUE "|".
007700     05  WK-R-NOTIF                 PIC X(03).
007800     05  WK-R-BAR-5                 PIC X(01)    VALUE "|".
007900     05  WK-R-TERM-COUNT            PIC 9(04).
008000     05  WK-R-BAR-6                 PIC X(01)    VALUE "|".
008100     05  WK-R-PAYMENTS              PIC -9(09).
008200     05  WK-R-BAR-7                 PIC X(01)    VALUE "|".
008300     05  WK-R-DEBTS                 PIC -9(09).
008400     05  FILLER                     PIC X(14).
008500 01  WK-R-DETAIL-REDEF REDEFINES WK-R-DETAIL-LINE.
008600     05  WK-R-WHOLE-LINE            PIC X(132).
008700
008800* ------------------- GROUP HEADING LINE AREA ---------------------
008900 01  WK-R-HEADING-LINE.
009000     05  WK-R-HEADING-TEXT          PIC X(40).
009100     05  FILLER                     PIC X(92)    VALUE SPACES.
009200 01  WK-R-HEADING-REDEF REDEFINES WK-R-HEADING-LINE.
009300     05  WK-R-HEADING-WHOLE         PIC X(132).
009400
009500* ------------------- NETWORK TOTAL LINE AREA ----------------------
009600 01  WK-R-TOTAL-LINE.
009700     05  WK-R-TOT-LIT               PIC X(08)    VALUE "NETWORK|".
009800     05  WK-R-TOT-PAYMENTS          PIC -9(09).
009900     05  WK-R-BAR-8                 PIC X(01)    VALUE "|".
010000     05  WK-R-TOT-DEBTS             PIC -9(09).
010100     05  WK-R-BAR-9                 PIC X(01)    VALUE "|".
010200     05  WK-R-TOT-BALANCE           PIC -9(09).
010300     05  FILLER                     PIC X(92).
010400 01  WK-R-TOTAL-REDEF REDEFINES WK-R-TOTAL-LINE.
010500     05  WK-R-TOTAL-WHOLE           PIC X(132).
010600
010700* ------------- NETWORK ACCUMULATORS (CONTROL-BREAK TOTAL) --------
010800 01  WK-R-NET-PAYMENTS                PIC S9(09)V99 COMP-3
010900                                                   VALUE ZEROES.
011000 01  WK-R-NET-DEBTS                   PIC S9(09)V99 COMP-3
011100                                                   VALUE ZEROES.
011200 01  WK-R-NET-BALANCE                 PIC S9(09)V99 COMP-3
011300                                                   VALUE ZEROES.
011400
011500* ------ DEBT-DESCENDING ORDER INDEX (SORTED SEPARATELY FROM -------
011600* ------ THE LIVE CLIENT TABLE SO ITS OWN ARRIVAL ORDER IS KEPT) ---
011700 01  WK-R-ORDER-TABLE.
011800     05  WK-R-ORDER-ENTRY OCCURS 1000 TIMES
011900             INDEXED BY WK-R-ORD-IX.
012000         10  WK-R-ORDER-CLI-IX      PIC 9(04) COMP VALUE ZEROES.
012100         10  FILLER                 PIC X(02)      VALUE SPACES.
012200
012300 01  WK-R-WITH-DEBT-COUNT           PIC 9(04) COMP VALUE ZEROES.
012400 01  WK-R-SORT-OUTER-IX             PIC 9(04) COMP VALUE ZEROES.
012500 01  WK-R-SORT-INNER-IX             PIC 9(04) COMP VALUE ZEROES.
012600 01  WK-R-SORT-BEST-IX              PIC 9(04) COMP VALUE ZEROES.
012700 01  WK-R-SORT-HOLD-IX              PIC 9(04) COMP VALUE ZEROES.
012800
012900 EJECT
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300 01  WK-R-CLIENTS.
013400     COPY PRBCLIR.
013500
013600 PROCEDURE DIVISION USING WK-R-CLIENTS.
013700*******************************************************************
013800 MAIN-MODULE.
013900     PERFORM A000-OPEN-FILE
014000        THRU A099-OPEN-FILE-EX.
014100     PERFORM B000-BUILD-DEBT-ORDER
014200        THRU B099-BUILD-DEBT-ORDER-EX.
014300     PERFORM C000-PRINT-WITH-DEBTS
014400        THRU C099-PRINT-WITH-DEBTS-EX.
014500     PERFORM D000-PRINT-WITHOUT-DEBTS
014600        THRU D099-PRINT-WITHOUT-DEBTS-EX.
014700     PERFORM E000-PRINT-NETWORK-TOTAL
014800        THRU E099-PRINT-NETWORK-TOTAL-EX.
014900     CLOSE PRRPT.
015000     GOBACK.
015100
015200*---------------------------------------------------------------*
015300 A000-OPEN-FILE.
015400*---------------------------------------------------------------*
015500     OPEN OUTPUT PRRPT.
015600     IF NOT WK-C-SUCCESSFUL
015700         DISPLAY "PRBRPT - OPEN FILE ERROR - PRRPT"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         GOBACK.
016000
016100 A099-OPEN-FILE-EX.
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500*  LOAD ONE ORDER-TABLE ENTRY PER CLIENT THAT HAS A DEBT BALANCE,
016600*  THEN SELECTION-SORT THAT SMALL INDEX ARRAY INTO DESCENDING
016700*  DEBT SEQUENCE. THE LIVE PRB-CLIENT-TABLE ITSELF IS NEVER
016800*  RE-ORDERED.
016900*---------------------------------------------------------------*
017000 B000-BUILD-DEBT-ORDER.
017100     MOVE ZEROES TO WK-R-WITH-DEBT-COUNT.
017200     IF PRB-CLIENT-COUNT = ZERO
017300         GO TO B099-BUILD-DEBT-ORDER-EX.
017400
017500     PERFORM B100-LOAD-ONE-CLIENT
017600        THRU B199-LOAD-ONE-CLIENT-EX
017700             VARYING PRB-CLI-IX FROM 1 BY 1
017800             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT.
017900
018000     IF WK-R-WITH-DEBT-COUNT > 1
018100         PERFORM B200-SORT-DEBT-ORDER
018200            THRU B299-SORT-DEBT-ORDER-EX.
018300
018400 B099-BUILD-DEBT-ORDER-EX.
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 B100-LOAD-ONE-CLIENT.
018900*---------------------------------------------------------------*
019000     IF PRB-CLI-DEBTS (PRB-CLI-IX) > ZERO
019100         ADD 1 TO WK-R-WITH-DEBT-COUNT
019200         SET WK-R-ORD-IX TO WK-R-WITH-DEBT-COUNT
019300         SET WK-R-ORDER-CLI-IX (WK-R-ORD-IX) TO PRB-CLI-IX.
019400
019500 B199-LOAD-ONE-CLIENT-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900*  SELECTION SORT, DESCENDING BY PRB-CLI-DEBTS, OVER THE ORDER
020000*  TABLE SUBSCRIPTS ONLY
020100*---------------------------------------------------------------*
020200 B200-SORT-DEBT-ORDER.
020300     PERFORM B210-SORT-ONE-PASS
020400        THRU B219-SORT-ONE-PASS-EX
020500             VARYING WK-R-SORT-OUTER-IX FROM 1 BY 1
020600             UNTIL WK-R-SORT-OUTER-IX > WK-R-WITH-DEBT-COUNT.
020700
020800 B299-SORT-DEBT-ORDER-EX.
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 B210-SORT-ONE-PASS.
021300*---------------------------------------------------------------*
021400     MOVE WK-R-SORT-OUTER-IX TO WK-R-SORT-BEST-IX.
021500
021600     PERFORM B220-FIND-BEST-REMAINING
021700        THRU B229-FIND-BEST-REMAINING-EX
021800             VARYING WK-R-SORT-INNER-IX
021900                  FROM WK-R-SORT-OUTER-IX BY 1
022000             UNTIL WK-R-SORT-INNER-IX > WK-R-WITH-DEBT-COUNT.
022100
022200     IF WK-R-SORT-BEST-IX NOT = WK-R-SORT-OUTER-IX
022300         MOVE WK-R-ORDER-CLI-IX (WK-R-SORT-OUTER-IX)
022400           TO WK-R-SORT-HOLD-IX
022500         MOVE WK-R-ORDER-CLI-IX (WK-R-SORT-BEST-IX)
022600           TO WK-R-ORDER-CLI-IX (WK-R-SORT-OUTER-IX)
022700         MOVE WK-R-SORT-HOLD-IX
022800           TO WK-R-ORDER-CLI-IX (WK-R-SORT-BEST-IX).
022900
023000 B219-SORT-ONE-PASS-EX.
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400 B220-FIND-BEST-REMAINING.
023500*---------------------------------------------------------------*
023600     SET PRB-CLI-IX TO WK-R-ORDER-CLI-IX (WK-R-SORT-INNER-IX).
023700     IF PRB-CLI-DEBTS (PRB-CLI-IX) >
023800        PRB-CLI-DEBTS (WK-R-ORDER-CLI-IX (WK-R-SORT-BEST-IX))
023900         MOVE WK-R-SORT-INNER-IX TO WK-R-SORT-BEST-IX.
024000
024100 B229-FIND-BEST-REMAINING-EX.
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500*  "WITH DEBTS" GROUP, DESCENDING BY DEBT, VIA THE ORDER TABLE
024600*---------------------------------------------------------------*
024700 C000-PRINT-WITH-DEBTS.
024800     MOVE "*** CLIENTS WITH DEBTS ***" TO WK-R-HEADING-TEXT.
024900     WRITE PRRPT-RECORD FROM WK-R-HEADING-WHOLE.
025000
025100     IF WK-R-WITH-DEBT-COUNT = ZERO
025200         GO TO C099-PRINT-WITH-DEBTS-EX.
025300
025400     PERFORM C100-PRINT-ONE-WITH-DEBT
025500        THRU C199-PRINT-ONE-WITH-DEBT-EX
025600             VARYING WK-R-ORD-IX FROM 1 BY 1
025700             UNTIL WK-R-ORD-IX > WK-R-WITH-DEBT-COUNT.
025800
025900 C099-PRINT-WITH-DEBTS-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300 C100-PRINT-ONE-WITH-DEBT.
026400*---------------------------------------------------------------*
026500     SET PRB-CLI-IX TO WK-R-ORDER-CLI-IX (WK-R-ORD-IX).
026600     PERFORM F100-FORMAT-AND-WRITE-DETAIL
026700        THRU F199-FORMAT-AND-WRITE-DETAIL-EX.
026800
026900 C199-PRINT-ONE-WITH-DEBT-EX.
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300*  "WITHOUT DEBTS" GROUP, IN NATURAL CLIENT-TABLE ARRIVAL ORDER
027400*---------------------------------------------------------------*
027500 D000-PRINT-WITHOUT-DEBTS.
027600     MOVE "*** CLIENTS WITHOUT DEBTS ***" TO WK-R-HEADING-TEXT.
027700     WRITE PRRPT-RECORD FROM WK-R-HEADING-WHOLE.
027800
027900     IF PRB-CLIENT-COUNT = ZERO
028000         GO TO D099-PRINT-WITHOUT-DEBTS-EX.
028100
028200     PERFORM D100-PRINT-ONE-WITHOUT-DEBT
028300        THRU D199-PRINT-ONE-WITHOUT-DEBT-EX
028400             VARYING PRB-CLI-IX FROM 1 BY 1
028500             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT.
028600
028700 D099-PRINT-WITHOUT-DEBTS-EX.
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 D100-PRINT-ONE-WITHOUT-DEBT.
029200*---------------------------------------------------------------*
029300     IF PRB-CLI-DEBTS (PRB-CLI-IX) = ZERO
029400         PERFORM F100-FORMAT-AND-WRITE-DETAIL
029500            THRU F199-FORMAT-AND-WRITE-DETAIL-EX.
029600
029700 D199-PRINT-ONE-WITHOUT-DEBT-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100*  FINAL CONTROL-BREAK TOTAL LINE - GLOBAL PAYMENTS/DEBTS/
030200*  BALANCE SUMMED ACROSS EVERY CLIENT, REGARDLESS OF GROUP
030300*---------------------------------------------------------------*
030400 E000-PRINT-NETWORK-TOTAL.
030500     MOVE ZEROES TO WK-R-NET-PAYMENTS WK-R-NET-DEBTS.
030600     IF PRB-CLIENT-COUNT = ZERO
030700         GO TO E050-WRITE-TOTAL-LINE.
030800
030900     PERFORM E100-ADD-ONE-CLIENT-TOTAL
031000        THRU E199-ADD-ONE-CLIENT-TOTAL-EX
031100             VARYING PRB-CLI-IX FROM 1 BY 1
031200             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT.
031300
031400 E050-WRITE-TOTAL-LINE.
031500     COMPUTE WK-R-NET-BALANCE = WK-R-NET-PAYMENTS - WK-R-NET-DEBTS.
031600     MOVE WK-R-NET-PAYMENTS TO WK-R-TOT-PAYMENTS.
031700     MOVE WK-R-NET-DEBTS    TO WK-R-TOT-DEBTS.
031800     MOVE WK-R-NET-BALANCE  TO WK-R-TOT-BALANCE.
031900     WRITE PRRPT-RECORD FROM WK-R-TOTAL-WHOLE.
032000
032100 E099-PRINT-NETWORK-TOTAL-EX.
032200     EXIT.
032300
032400*---------------------------------------------------------------*
032500 E100-ADD-ONE-CLIENT-TOTAL.
032600*---------------------------------------------------------------*
032700     ADD PRB-CLI-PAYMENTS (PRB-CLI-IX) TO WK-R-NET-PAYMENTS.
032800     ADD PRB-CLI-DEBTS    (PRB-CLI-IX) TO WK-R-NET-DEBTS.
032900
033000 E199-ADD-ONE-CLIENT-TOTAL-EX.
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400*  COMMON DETAIL-LINE FORMATTER, DRIVEN BY PRB-CLI-IX - USED BY
033500*  BOTH GROUPS SO THE CLIENT|... LAYOUT IS BUILT IN ONE PLACE
033600*---------------------------------------------------------------*
033700 F100-FORMAT-AND-WRITE-DETAIL.
033800*---------------------------------------------------------------*
033900     MOVE PRB-CLI-ID         (PRB-CLI-IX) TO WK-R-ID.
034000     MOVE PRB-CLI-NAME       (PRB-CLI-IX) TO WK-R-NAME.
034100     MOVE PRB-CLI-TAXID      (PRB-CLI-IX) TO WK-R-TAXID.
034200     MOVE PRB-CLI-LEVEL      (PRB-CLI-IX) TO WK-R-LEVEL.
034300     MOVE PRB-CLI-NOTIF-FLAG (PRB-CLI-IX) TO WK-R-NOTIF.
034400     MOVE PRB-CLI-TERM-COUNT (PRB-CLI-IX) TO WK-R-TERM-COUNT.
034500     MOVE PRB-CLI-PAYMENTS   (PRB-CLI-IX) TO WK-R-PAYMENTS.
034600     MOVE PRB-CLI-DEBTS      (PRB-CLI-IX) TO WK-R-DEBTS.
034700     WRITE PRRPT-RECORD FROM WK-R-WHOLE-LINE.
034800
034900 F199-FORMAT-AND-WRITE-DETAIL-EX.
035000     EXIT.
035100
035200******************************************************************
035300************** END OF PROGRAM SOURCE -  PRBRPT  *****************
035400******************************************************************
