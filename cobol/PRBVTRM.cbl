000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBVTRM.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REGISTER A BASIC OR
001100*               FANCY TERMINAL MASTER ENTRY (PRMAST "BASIC"/
001200*               "FANCY" LINE) INTO THE IN-MEMORY TERMINAL TABLE.
001300*               VALIDATES THE 6-DIGIT NUMERIC TERMINAL ID, LOOKS
001400*               UP THE OWNING CLIENT (WHICH MUST ALREADY BE
001500*               REGISTERED), REJECTS A DUPLICATE TERMINAL ID, AND
001600*               APPLIES THE REQUESTED INITIAL STATE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR006 14/03/1991 RHM    INITIAL VERSION.                       PRR006  
002200* PRR017 22/01/1995 KTO    RAISED TABLE BOUNDS FOR THE CAMPUS     PRR017  
002300*                          ROLLOUT - NO LOGIC CHANGE HERE.
002400* PRR021 30/05/1996 KTO    INITIAL STATE NOW SETS                 PRR021  
002500*                          PRB-TRM-PRIOR-STATE AS WELL AS
002600*                          PRB-TRM-STATE SO A SILENCE-AT-LOAD
002700*                          TERMINAL RETURNS TO SILENCE (NOT
002800*                          IDLE) IF IT EVER GOES BUSY.
002900* PRR044 30/03/2004 LFN    ADDED THE 6-DIGIT NUMERIC TERMINAL ID  PRR044  
003000*                          CHECK - A BAD LOAD FILE WAS LETTING
003100*                          4-DIGIT IDS THROUGH.
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                         PIC X(24)    VALUE
005300     "** PROGRAM PRBVTRM **".
005400
005500 01  WK-C-COMMON.
005600     COPY PRBCMN.
005700
005800 01  WK-T-RESULT-SWITCH             PIC X(01)    VALUE "N".
005900     88  WK-T-REJECTED                           VALUE "Y".
006000 01  WK-T-RESULT-SWITCH-NUM REDEFINES WK-T-RESULT-SWITCH
006100                                    PIC 9(01).
006200
006300 01  WK-T-OWNER-FOUND-IX            PIC 9(04) COMP VALUE ZEROES.
006400
006500 01  WK-T-ID-NUMERIC-CHECK          PIC X(06)    VALUE SPACES.
006600 01  WK-T-ID-NUMERIC-VIEW REDEFINES WK-T-ID-NUMERIC-CHECK
006700                                    PIC 9(06).
006800
006900 01  WK-T-REQUESTED-STATE           PIC X(07)    VALUE SPACES.
007000 01  WK-T-REQUESTED-STATE-3 REDEFINES WK-T-REQUESTED-STATE.
007100     05  WK-T-REQ-STATE-3CH         PIC X(03).
007200     05  FILLER                     PIC X(04).
007300
007400 EJECT
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 01  WK-T-CLIENTS.
007900     COPY PRBCLIR.
008000
008100 01  WK-T-TERMINALS.
008200     COPY PRBTRMR.
008300
008400 01  WK-T-IN-TYPE                   PIC X(08).
008500 01  WK-T-IN-TERM-ID                PIC X(20).
008600 01  WK-T-IN-OWNER-ID               PIC X(20).
008700 01  WK-T-IN-STATE                  PIC X(20).
008800
008900 PROCEDURE DIVISION USING WK-T-CLIENTS WK-T-TERMINALS
009000                          WK-T-IN-TYPE WK-T-IN-TERM-ID
009100                          WK-T-IN-OWNER-ID WK-T-IN-STATE.
009200*******************************************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-PROCESS-CALLED-ROUTINE.
010000*---------------------------------------------------------------*
010100     SET WK-T-REJECTED TO FALSE.
010200
010300     PERFORM B100-VALIDATE-TERMINAL-ID
010400        THRU B199-VALIDATE-TERMINAL-ID-EX.
010500     IF WK-T-REJECTED
010600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010700
010800     PERFORM B200-FIND-OWNER
010900        THRU B299-FIND-OWNER-EX.
011000     IF WK-T-REJECTED
011100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011200
011300     PERFORM B300-CHECK-DUPLICATE
011400        THRU B399-CHECK-DUPLICATE-EX.
011500     IF WK-T-REJECTED
011600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011700
011800     IF PRB-TERMINAL-COUNT NOT < PRB-TERMINAL-MAX
011900         DISPLAY "PRBVTRM - TERMINAL TABLE FULL - REJECTED "
012000                 WK-T-IN-TERM-ID
012100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012200
012300     PERFORM B400-ADD-TERMINAL
012400        THRU B499-ADD-TERMINAL-EX.
012500
012600 A099-PROCESS-CALLED-ROUTINE-EX.
012700     EXIT.
012800
012900*---------------------------------------------------------------*
013000*  TERMINAL ID MUST BE EXACTLY 6 NUMERIC DIGITS
013100*---------------------------------------------------------------*
013200 B100-VALIDATE-TERMINAL-ID.
013300     MOVE SPACES TO WK-T-ID-NUMERIC-CHECK.
013400     MOVE WK-T-IN-TERM-ID (1:6) TO WK-T-ID-NUMERIC-CHECK.
013500
013600     IF WK-T-IN-TERM-ID (7:14) NOT = SPACES
013700         OR NOT WK-T-ID-NUMERIC-CHECK NUMERIC
013800         DISPLAY "PRBVTRM - INVALID TERMINAL ID - REJECTED "
013900                 WK-T-IN-TERM-ID
014000         SET WK-T-REJECTED TO TRUE.
014100
014200 B199-VALIDATE-TERMINAL-ID-EX.
014300     EXIT.
014400
014500*---------------------------------------------------------------*
014600*  OWNING CLIENT MUST ALREADY BE REGISTERED
014700*---------------------------------------------------------------*
014800 B200-FIND-OWNER.
014900     MOVE ZEROES TO WK-T-OWNER-FOUND-IX.
015000     IF PRB-CLIENT-COUNT = ZERO
015100         GO TO B280-OWNER-NOT-FOUND.
015200
015300     PERFORM B210-COMPARE-ONE-OWNER
015400        THRU B219-COMPARE-ONE-OWNER-EX
015500             VARYING PRB-CLI-IX FROM 1 BY 1
015600             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT
015700                OR WK-T-OWNER-FOUND-IX NOT = ZERO.
015800
015900     IF WK-T-OWNER-FOUND-IX NOT = ZERO
016000         GO TO B299-FIND-OWNER-EX.
016100
016200 B280-OWNER-NOT-FOUND.
016300     DISPLAY "PRBVTRM - OWNER CLIENT NOT FOUND - REJECTED "
016400             WK-T-IN-TERM-ID
016500     SET WK-T-REJECTED TO TRUE.
016600
016700 B299-FIND-OWNER-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 B210-COMPARE-ONE-OWNER.
017200*---------------------------------------------------------------*
017300     IF PRB-CLI-ID (PRB-CLI-IX) = WK-T-IN-OWNER-ID
017400         MOVE PRB-CLI-IX TO WK-T-OWNER-FOUND-IX
017500     END-IF.
017600
017700 B219-COMPARE-ONE-OWNER-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100*  TERMINAL ID MUST NOT ALREADY EXIST
018200*---------------------------------------------------------------*
018300 B300-CHECK-DUPLICATE.
018400     IF PRB-TERMINAL-COUNT = ZERO
018500         GO TO B399-CHECK-DUPLICATE-EX.
018600
018700     PERFORM B310-COMPARE-ONE-TERMINAL
018800        THRU B319-COMPARE-ONE-TERMINAL-EX
018900             VARYING PRB-TRM-IX FROM 1 BY 1
019000             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
019100                OR WK-T-REJECTED.
019200
019300 B399-CHECK-DUPLICATE-EX.
019400     EXIT.
019500
019600*---------------------------------------------------------------*
019700 B310-COMPARE-ONE-TERMINAL.
019800*---------------------------------------------------------------*
019900     IF PRB-TRM-ID (PRB-TRM-IX) = WK-T-IN-TERM-ID (1:6)
020000         DISPLAY "PRBVTRM - DUPLICATE TERMINAL ID - "
020100                 "REJECTED " WK-T-IN-TERM-ID
020200         SET WK-T-REJECTED TO TRUE
020300     END-IF.
020400
020500 B319-COMPARE-ONE-TERMINAL-EX.
020600     EXIT.
020700
020800*---------------------------------------------------------------*
020900*  APPEND THE NEW TERMINAL, DEFAULT STATE IDLE, THEN APPLY THE
021000*  REQUESTED INITIAL STATE (ON/OFF/SILENCE - SPACES DEFAULTS ON)
021100*---------------------------------------------------------------*
021200 B400-ADD-TERMINAL.
021300     ADD 1 TO PRB-TERMINAL-COUNT.
021400     SET PRB-TRM-IX TO PRB-TERMINAL-COUNT.
021500
021600     MOVE WK-T-IN-TYPE (1:5)    TO PRB-TRM-TYPE (PRB-TRM-IX).
021700     MOVE WK-T-IN-TERM-ID (1:6) TO PRB-TRM-ID (PRB-TRM-IX).
021800     MOVE WK-T-IN-OWNER-ID      TO PRB-TRM-OWNER-ID (PRB-TRM-IX).
021900     MOVE WK-T-OWNER-FOUND-IX   TO
022000                              PRB-TRM-OWNER-CLI-IX (PRB-TRM-IX).
022100     MOVE "IDLE"                TO PRB-TRM-STATE (PRB-TRM-IX).
022200     MOVE "IDLE"                TO
022300                              PRB-TRM-PRIOR-STATE (PRB-TRM-IX).
022400     MOVE ZEROES                TO
022500                           PRB-TRM-ONGOING-COMM (PRB-TRM-IX)
022600                           PRB-TRM-PAYMENTS (PRB-TRM-IX)
022700                           PRB-TRM-DEBTS (PRB-TRM-IX)
022800                           PRB-TRM-FRIEND-COUNT (PRB-TRM-IX)
022900                           PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX)
023000                           PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX).
023100
023200     MOVE WK-T-IN-STATE TO WK-T-REQUESTED-STATE.
023300
023400     EVALUATE WK-T-REQ-STATE-3CH
023500         WHEN "OFF"
023600             MOVE "OFF"     TO PRB-TRM-STATE (PRB-TRM-IX)
023700         WHEN "SIL"
023800             MOVE "SILENCE" TO PRB-TRM-STATE (PRB-TRM-IX)
023900             MOVE "SILENCE" TO PRB-TRM-PRIOR-STATE (PRB-TRM-IX)
024000         WHEN OTHER
024100             CONTINUE
024200     END-EVALUATE.
024300
024400     ADD 1 TO PRB-CLI-TERM-COUNT (WK-T-OWNER-FOUND-IX).
024500
024600 B499-ADD-TERMINAL-EX.
024700     EXIT.
024800
024900******************************************************************
025000************** END OF PROGRAM SOURCE -  PRBVTRM *****************
025100******************************************************************
