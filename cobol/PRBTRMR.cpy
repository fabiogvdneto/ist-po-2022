000100*****************************************************************
000200* PRBTRMR.cpybk
000300* TERMINAL MASTER TABLE - BUILT IN WORKING STORAGE FROM THE
000400* PRMAST LOAD FILE BASIC/FANCY/FRIENDS ENTRIES. CARRIES THE
000500* STATE MACHINE, THE FRIEND LIST AND THE TWO MISSED-ATTEMPT
000600* QUEUES (TEXT AND INTERACTIVE) THAT THE OFF/BUSY/SILENCE STATES
000700* ACCUMULATE WHILE THE TERMINAL CANNOT BE REACHED.
000800*****************************************************************
000900* I-O FORMAT: PRB-TERMINAL-ENTRY  ONE PER REGISTERED TERMINAL
001000*****************************************************************
001100* HISTORY OF MODIFICATION:
001200*****************************************************************
001300* TAG    DATE       DEV    DESCRIPTION
001400* ------ ---------- ------ --------------------------------------
001500* PRR003 14/03/1991 RHM    INITIAL VERSION.                       PRR003  
001600* PRR017 22/01/1995 KTO    RAISED PRB-TERMINAL-MAX FROM 800 TO    PRR017  
001700*                          2000 FOR THE CAMPUS ROLLOUT.
001800* PRR021 30/05/1996 KTO    ADDED PRB-TRM-PRIOR-STATE TO REMEMBER  PRR021  
001900*                          WHETHER A BUSY TERMINAL SHOULD RETURN
002000*                          TO IDLE OR SILENCE ON CALL END.
002100* PRR038 14/02/2001 LFN    ADDED THE TWO MISSED-ATTEMPT QUEUES    PRR038  
002200*                          (TEXT/INTERACTIVE) KEYED BY CALLING
002300*                          CLIENT ID, REPLACING THE OLD SINGLE
002400*                          MISSED-COUNT FIELD WHICH COULD NOT
002500*                          TELL CLIENTS APART.
002600* PRR052 03/10/2008 RHM    FRIEND LIST RAISED FROM 10 TO 20       PRR052  
002700*                          ENTRIES PER TERMINAL.
002800*****************************************************************
002900 01  PRB-TERMINAL-TABLE.
003000     05  PRB-TERMINAL-COUNT     PIC 9(04)  COMP   VALUE ZEROES.
003100     05  PRB-TERMINAL-MAX       PIC 9(04)  COMP   VALUE 2000.
003200     05  PRB-TERMINAL-ENTRY OCCURS 0 TO 2000 TIMES
003300             DEPENDING ON PRB-TERMINAL-COUNT
003400             INDEXED BY PRB-TRM-IX.
003500         10  PRB-TRM-TYPE           PIC X(05).
003600             88  PRB-TRM-BASIC                  VALUE "BASIC".
003700             88  PRB-TRM-FANCY                  VALUE "FANCY".
003800         10  PRB-TRM-ID             PIC X(06).
003900         10  PRB-TRM-OWNER-ID       PIC X(20).
004000         10  PRB-TRM-OWNER-CLI-IX   PIC 9(04)  COMP VALUE ZEROES.
004100*                                SUBSCRIPT OF THE OWNER IN
004200*                                PRB-CLIENT-TABLE - RESOLVED ONCE
004300*                                AT REGISTRATION TIME
004400         10  PRB-TRM-STATE          PIC X(06)   VALUE "IDLE".
004500             88  PRB-TRM-IDLE                   VALUE "IDLE".
004600             88  PRB-TRM-BUSY                   VALUE "BUSY".
004700             88  PRB-TRM-OFF                    VALUE "OFF".
004800             88  PRB-TRM-SILENCE                VALUE "SILENCE".
004900         10  PRB-TRM-PRIOR-STATE    PIC X(06)   VALUE SPACES.
005000*                                STATE TO RETURN TO WHEN THE
005100*                                CURRENT CALL ENDS - IDLE OR
005200*                                SILENCE
005300         10  PRB-TRM-ONGOING-COMM   PIC 9(09)  COMP VALUE ZEROES.
005400*                                COMM-ID OF THE CALL THIS
005500*                                TERMINAL ORIGINATED AND IS
005600*                                CURRENTLY BUSY ON - ZERO IF NONE
005700         10  PRB-TRM-PAYMENTS       PIC S9(09)V99 COMP-3
005800                                                VALUE ZEROES.
005900         10  PRB-TRM-DEBTS          PIC S9(09)V99 COMP-3
006000                                                VALUE ZEROES.
006100         10  PRB-TRM-FRIEND-COUNT   PIC 9(02)  COMP VALUE ZEROES.
006200         10  PRB-TRM-FRIEND-MAX     PIC 9(02)  COMP VALUE 20.
006300         10  PRB-TRM-FRIEND-ID OCCURS 20 TIMES
006400                 INDEXED BY PRB-FRD-IX
006500                 PIC X(06).
006600         10  PRB-TRM-MISSED-TXT-CNT PIC 9(02)  COMP VALUE ZEROES.
006700         10  PRB-TRM-MISSED-TXT-CLI OCCURS 10 TIMES
006800                 INDEXED BY PRB-MTX-IX
006900                 PIC X(20).
007000*                                CLIENTS WITH A MISSED TEXT TO
007100*                                THIS TERMINAL WHILE IT WAS OFF
007200         10  PRB-TRM-MISSED-INT-CNT PIC 9(02)  COMP VALUE ZEROES.
007300         10  PRB-TRM-MISSED-INT-CLI OCCURS 10 TIMES
007400                 INDEXED BY PRB-MIN-IX
007500                 PIC X(20).
007600*                                CLIENTS WITH A MISSED CALL TO
007700*                                THIS TERMINAL WHILE OFF/BUSY/
007800*                                SILENCE
007900         10  FILLER                 PIC X(10)   VALUE SPACES.
