000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBEINT.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   09 APR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT ENDS THE ONGOING
001100*               VOICE OR VIDEO COMMUNICATION CURRENTLY OWNED BY
001200*               THE NAMED ORIGINATING TERMINAL. RATES THE CALL,
001300*               POSTS THE COST TO THE ORIGINATING CLIENT'S DEBT
001400*               LEDGER, RETURNS BOTH TERMINALS TO THEIR
001500*               REMEMBERED PRIOR STATE, AND FLUSHES ANY MISSED-
001600*               CALL NOTICES ACCUMULATED WHILE A TERMINAL WAS
001700*               BUSY AND IS NOW RETURNING TO IDLE.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* PRR010 09/04/1991 RHM    INITIAL VERSION.                       PRR010  
002300* PRR032 17/03/1999 KTO    ADDED THE DIRECTIONAL FRIEND CHECK TO  PRR032  
002400*                          THE TARIFF LOOKUP - ONLY THE ORIGIN'S
002500*                          FRIEND LIST COUNTS, NOT THE DEST'S.
002600* PRR047 19/05/2005 LFN    ADDED THE B2I MISSED-CALL FLUSH WHEN A PRR047  
002700*                          TERMINAL RETURNS TO IDLE OFF A CALL.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003700                      ON  STATUS IS U0-ON
003800                      OFF STATUS IS U0-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                         PIC X(24)    VALUE
004900     "** PROGRAM PRBEINT **".
005000
005100 01  WK-C-COMMON.
005200     COPY PRBCMN.
005300
005400 01  WK-E-RESULT-SWITCH             PIC X(01)    VALUE "N".
005500     88  WK-E-REJECTED                           VALUE "Y".
005600 01  WK-E-RESULT-SWITCH-NUM REDEFINES WK-E-RESULT-SWITCH
005700                                    PIC 9(01).
005800
005900 01  WK-E-FRIENDLY-SWITCH           PIC X(01)    VALUE "N".
006000     88  WK-E-FRIENDLY                           VALUE "Y".
006100 01  WK-E-FRIENDLY-SWITCH-NUM REDEFINES WK-E-FRIENDLY-SWITCH
006200                                    PIC 9(01).
006300
006400 01  WK-E-LOOKUP-ID                 PIC X(06)    VALUE SPACES.
006500 01  WK-E-LOOKUP-IX                 PIC 9(04) COMP VALUE ZEROES.
006600 01  WK-E-ORIG-IX                   PIC 9(04) COMP VALUE ZEROES.
006700 01  WK-E-DEST-IX                   PIC 9(04) COMP VALUE ZEROES.
006800 01  WK-E-ORIG-CLI-IX               PIC 9(04) COMP VALUE ZEROES.
006900
007000 01  WK-E-COM-IX                    PIC 9(09) COMP VALUE ZEROES.
007100 01  WK-E-COST                      PIC S9(09)V99 COMP-3
007200                                                   VALUE ZEROES.
007300
007400 01  WK-E-COM-ID-DISPLAY            PIC 9(09)    VALUE ZEROES.
007500 01  WK-E-COM-ID-DISPLAY-ALPHA REDEFINES WK-E-COM-ID-DISPLAY
007600                                    PIC X(09).
007700
007800 01  WK-E-FLUSH-TRM-IX              PIC 9(04) COMP VALUE ZEROES.
007900
008000 EJECT
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 01  WK-E-CLIENTS.
008500     COPY PRBCLIR.
008600
008700 01  WK-E-TERMINALS.
008800     COPY PRBTRMR.
008900
009000 01  WK-E-COMMS.
009100     COPY PRBCOMR.
009200
009300 01  WK-E-IN-ORIG-TERM              PIC X(06).
009400 01  WK-E-IN-UNITS                  PIC 9(06).
009500
009600 01  WK-LVL-RESULT.
009700     COPY PRBLVLL.
009800
009900 PROCEDURE DIVISION USING WK-E-CLIENTS WK-E-TERMINALS WK-E-COMMS
010000                          WK-E-IN-ORIG-TERM WK-E-IN-UNITS.
010100*******************************************************************
010200 MAIN-MODULE.
010300     PERFORM A000-PROCESS-CALLED-ROUTINE
010400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010500     GOBACK.
010600
010700*---------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*---------------------------------------------------------------*
011000     SET WK-E-REJECTED TO FALSE.
011100
011200     MOVE WK-E-IN-ORIG-TERM TO WK-E-LOOKUP-ID.
011300     PERFORM F100-FIND-TERMINAL-BY-ID
011400        THRU F199-FIND-TERMINAL-BY-ID-EX.
011500     MOVE WK-E-LOOKUP-IX TO WK-E-ORIG-IX.
011600
011700     IF WK-E-ORIG-IX = ZERO
011800         DISPLAY "PRBEINT - ORIGINATING TERMINAL NOT FOUND - "
011900                 "REJECTED " WK-E-IN-ORIG-TERM
012000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012100
012200     SET PRB-TRM-IX TO WK-E-ORIG-IX.
012300     IF NOT PRB-TRM-BUSY (PRB-TRM-IX)
012400         OR PRB-TRM-ONGOING-COMM (PRB-TRM-IX) = ZERO
012500         DISPLAY "PRBEINT - TERMINAL HAS NO CALL TO END - "
012600                 "REJECTED " WK-E-IN-ORIG-TERM
012700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012800
012900     MOVE PRB-TRM-ONGOING-COMM (PRB-TRM-IX) TO WK-E-COM-IX.
013000     SET PRB-COM-IX TO WK-E-COM-IX.
013100
013200     IF PRB-COM-ORIG-TERM (PRB-COM-IX) NOT = WK-E-IN-ORIG-TERM
013300         DISPLAY "PRBEINT - TERMINAL DID NOT ORIGINATE THIS "
013400                 "CALL - REJECTED " WK-E-IN-ORIG-TERM
013500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013600
013700     MOVE PRB-COM-DEST-TERM (PRB-COM-IX) TO WK-E-LOOKUP-ID.
013800     PERFORM F100-FIND-TERMINAL-BY-ID
013900        THRU F199-FIND-TERMINAL-BY-ID-EX.
014000     MOVE WK-E-LOOKUP-IX TO WK-E-DEST-IX.
014100
014200     PERFORM B100-RATE-AND-FINISH-CALL
014300        THRU B199-RATE-AND-FINISH-CALL-EX.
014400
014500     PERFORM C100-RESTORE-TERMINAL-STATES
014600        THRU C199-RESTORE-TERMINAL-STATES-EX.
014700
014800 A099-PROCESS-CALLED-ROUTINE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200*  LINEAR SCAN OF THE TERMINAL TABLE BY 6-DIGIT ID
015300*---------------------------------------------------------------*
015400 F100-FIND-TERMINAL-BY-ID.
015500     MOVE ZEROES TO WK-E-LOOKUP-IX.
015600     IF PRB-TERMINAL-COUNT = ZERO
015700         GO TO F199-FIND-TERMINAL-BY-ID-EX.
015800
015900     PERFORM F110-COMPARE-ONE-TERMINAL
016000        THRU F119-COMPARE-ONE-TERMINAL-EX
016100             VARYING PRB-TRM-IX FROM 1 BY 1
016200             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
016300                OR WK-E-LOOKUP-IX NOT = ZERO.
016400
016500 F199-FIND-TERMINAL-BY-ID-EX.
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 F110-COMPARE-ONE-TERMINAL.
017000*---------------------------------------------------------------*
017100     IF PRB-TRM-ID (PRB-TRM-IX) = WK-E-LOOKUP-ID
017200         SET WK-E-LOOKUP-IX TO PRB-TRM-IX
017300     END-IF.
017400
017500 F119-COMPARE-ONE-TERMINAL-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900*  IS THE DESTINATION LISTED AS A FRIEND OF THE ORIGIN - THE
018000*  CHECK IS DIRECTIONAL, ORIGIN'S FRIEND LIST ONLY
018100*---------------------------------------------------------------*
018200 H100-CHECK-FRIENDLY.
018300     SET WK-E-FRIENDLY TO FALSE.
018400     SET PRB-TRM-IX TO WK-E-ORIG-IX.
018500     IF PRB-TRM-FRIEND-COUNT (PRB-TRM-IX) = ZERO
018600         GO TO H199-CHECK-FRIENDLY-EX.
018700
018800     PERFORM H110-COMPARE-ONE-FRIEND
018900        THRU H119-COMPARE-ONE-FRIEND-EX
019000             VARYING PRB-FRD-IX FROM 1 BY 1
019100             UNTIL PRB-FRD-IX > PRB-TRM-FRIEND-COUNT (PRB-TRM-IX)
019200                OR WK-E-FRIENDLY.
019300
019400 H199-CHECK-FRIENDLY-EX.
019500     EXIT.
019600
019700*---------------------------------------------------------------*
019800 H110-COMPARE-ONE-FRIEND.
019900*---------------------------------------------------------------*
020000     IF PRB-TRM-FRIEND-ID (PRB-TRM-IX, PRB-FRD-IX)
020100                                   = PRB-TRM-ID (WK-E-DEST-IX)
020200         SET WK-E-FRIENDLY TO TRUE
020300     END-IF.
020400
020500 H119-COMPARE-ONE-FRIEND-EX.
020600     EXIT.
020700
020800*---------------------------------------------------------------*
020900*  RATE THE CALL PER THE ORIGIN CLIENT'S LEVEL, POST THE DEBT,
021000*  FINISH THE COMMUNICATION, AND DRIVE THE LOYALTY-LEVEL ENGINE
021100*---------------------------------------------------------------*
021200 B100-RATE-AND-FINISH-CALL.
021300     PERFORM H100-CHECK-FRIENDLY THRU H199-CHECK-FRIENDLY-EX.
021400
021500     SET PRB-TRM-IX TO WK-E-ORIG-IX.
021600     MOVE PRB-TRM-OWNER-CLI-IX (PRB-TRM-IX) TO WK-E-ORIG-CLI-IX.
021700     SET PRB-CLI-IX TO WK-E-ORIG-CLI-IX.
021800
021900     EVALUATE TRUE
022000         WHEN PRB-COM-VOICE (PRB-COM-IX)
022100             PERFORM B110-RATE-VOICE THRU B119-RATE-VOICE-EX
022200         WHEN PRB-COM-VIDEO (PRB-COM-IX)
022300             PERFORM B120-RATE-VIDEO THRU B129-RATE-VIDEO-EX
022400     END-EVALUATE.
022500
022600     MOVE WK-E-IN-UNITS         TO PRB-COM-UNITS (PRB-COM-IX).
022700     MOVE WK-E-COST             TO PRB-COM-COST (PRB-COM-IX).
022800     MOVE "FINISHED"            TO PRB-COM-STATUS (PRB-COM-IX).
022900     MOVE "NO"                  TO PRB-COM-PAID (PRB-COM-IX).
023000     MOVE PRB-CLI-ID (PRB-CLI-IX) TO
023100                               PRB-COM-DEBT-CLIENT (PRB-COM-IX).
023200
023300     ADD WK-E-COST TO PRB-CLI-DEBTS (PRB-CLI-IX).
023400     ADD WK-E-COST TO PRB-TRM-DEBTS (WK-E-ORIG-IX).
023500
023600     MOVE WK-E-ORIG-CLI-IX     TO WK-LVL-CLI-IX.
023700     SET WK-LVL-COMM-EVENT     TO TRUE.
023800     MOVE PRB-COM-TYPE (PRB-COM-IX) TO WK-LVL-COMM-TYPE.
023900     CALL "PRBLVL" USING WK-E-CLIENTS WK-LVL-LINKAGE.
024000
024100     MOVE WK-E-COM-IX TO WK-E-COM-ID-DISPLAY.
024200     DISPLAY "PRBEINT - CALL ENDED COMM ID "
024300             WK-E-COM-ID-DISPLAY-ALPHA " COST "
024400             WK-E-COST.
024500
024600 B199-RATE-AND-FINISH-CALL-EX.
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000 B110-RATE-VOICE.
025100*---------------------------------------------------------------*
025200     EVALUATE TRUE
025300         WHEN PRB-CLI-LVL-GOLD (PRB-CLI-IX)
025400             IF WK-E-FRIENDLY
025500                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 5
025600             ELSE
025700                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 10
025800             END-IF
025900         WHEN OTHER
026000*                                NORMAL AND PLATINUM SHARE THE
026100*                                SAME VOICE FORMULA
026200             IF WK-E-FRIENDLY
026300                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 10
026400             ELSE
026500                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 20
026600             END-IF
026700     END-EVALUATE.
026800
026900 B119-RATE-VOICE-EX.
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300 B120-RATE-VIDEO.
027400*---------------------------------------------------------------*
027500     EVALUATE TRUE
027600         WHEN PRB-CLI-LVL-NORMAL (PRB-CLI-IX)
027700             IF WK-E-FRIENDLY
027800                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 15
027900             ELSE
028000                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 30
028100             END-IF
028200         WHEN OTHER
028300*                                GOLD AND PLATINUM SHARE THE
028400*                                SAME VIDEO FORMULA
028500             IF WK-E-FRIENDLY
028600                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 5
028700             ELSE
028800                 COMPUTE WK-E-COST = WK-E-IN-UNITS * 10
028900             END-IF
029000     END-EVALUATE.
029100
029200 B129-RATE-VIDEO-EX.
029300     EXIT.
029400
029500*---------------------------------------------------------------*
029600*  RETURN BOTH TERMINALS TO THEIR REMEMBERED PRIOR STATE AND
029700*  FLUSH A TERMINAL'S MISSED-CALL QUEUE (AS "B2I") WHEN IT IS
029800*  RETURNING TO IDLE - NOT WHEN RETURNING TO SILENCE
029900*---------------------------------------------------------------*
030000 C100-RESTORE-TERMINAL-STATES.
030100     SET PRB-TRM-IX TO WK-E-ORIG-IX.
030200     MOVE ZEROES TO PRB-TRM-ONGOING-COMM (PRB-TRM-IX).
030300     MOVE PRB-TRM-PRIOR-STATE (PRB-TRM-IX) TO
030400                                     PRB-TRM-STATE (PRB-TRM-IX).
030500     IF PRB-TRM-IDLE (PRB-TRM-IX)
030600         MOVE WK-E-ORIG-IX TO WK-E-FLUSH-TRM-IX
030700         PERFORM I100-FLUSH-MISSED-CALLS
030800            THRU I199-FLUSH-MISSED-CALLS-EX.
030900
031000     SET PRB-TRM-IX TO WK-E-DEST-IX.
031100     MOVE PRB-TRM-PRIOR-STATE (PRB-TRM-IX) TO
031200                                     PRB-TRM-STATE (PRB-TRM-IX).
031300     IF PRB-TRM-IDLE (PRB-TRM-IX)
031400         MOVE WK-E-DEST-IX TO WK-E-FLUSH-TRM-IX
031500         PERFORM I100-FLUSH-MISSED-CALLS
031600            THRU I199-FLUSH-MISSED-CALLS-EX.
031700
031800 C199-RESTORE-TERMINAL-STATES-EX.
031900     EXIT.
032000
032100*---------------------------------------------------------------*
032200*  DELIVER A "B2I" NOTIFICATION FOR EACH CLIENT QUEUED AGAINST
032300*  THIS TERMINAL'S MISSED-INTERACTIVE LIST, THEN EMPTY IT
032400*---------------------------------------------------------------*
032500 I100-FLUSH-MISSED-CALLS.
032600     SET PRB-TRM-IX TO WK-E-FLUSH-TRM-IX.
032700     IF PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX) = ZERO
032800         GO TO I199-FLUSH-MISSED-CALLS-EX.
032900
033000     PERFORM I110-DELIVER-ONE-NOTICE
033100        THRU I119-DELIVER-ONE-NOTICE-EX
033200             VARYING PRB-MIN-IX FROM 1 BY 1
033300             UNTIL PRB-MIN-IX >
033400                       PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX).
033500
033600     MOVE ZEROES TO PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX).
033700
033800 I199-FLUSH-MISSED-CALLS-EX.
033900     EXIT.
034000
034100*---------------------------------------------------------------*
034200 I110-DELIVER-ONE-NOTICE.
034300*---------------------------------------------------------------*
034400     PERFORM J100-FIND-NOTIFIED-CLIENT
034500        THRU J199-FIND-NOTIFIED-CLIENT-EX.
034600     IF PRB-CLI-IX = ZERO
034700         GO TO I119-DELIVER-ONE-NOTICE-EX.
034800
034900     IF PRB-CLI-NOTIF-COUNT (PRB-CLI-IX) NOT <
035000                                 PRB-CLI-NOTIF-MAX (PRB-CLI-IX)
035100         GO TO I119-DELIVER-ONE-NOTICE-EX.
035200
035300     ADD 1 TO PRB-CLI-NOTIF-COUNT (PRB-CLI-IX).
035400     SET PRB-NOT-IX TO PRB-CLI-NOTIF-COUNT (PRB-CLI-IX).
035500     MOVE "B2I" TO PRB-NOT-TYPE (PRB-CLI-IX, PRB-NOT-IX).
035600     MOVE PRB-TRM-ID (WK-E-FLUSH-TRM-IX) TO
035700                      PRB-NOT-TERM-ID (PRB-CLI-IX, PRB-NOT-IX).
035800
035900 I119-DELIVER-ONE-NOTICE-EX.
036000     EXIT.
036100
036200*---------------------------------------------------------------*
036300 J100-FIND-NOTIFIED-CLIENT.
036400*---------------------------------------------------------------*
036500     MOVE ZEROES TO WK-E-LOOKUP-IX.
036600     IF PRB-CLIENT-COUNT = ZERO
036700         GO TO J190-SET-RESULT.
036800
036900     PERFORM J110-COMPARE-ONE-CLIENT
037000        THRU J119-COMPARE-ONE-CLIENT-EX
037100             VARYING PRB-CLI-IX FROM 1 BY 1
037200             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT
037300                OR WK-E-LOOKUP-IX NOT = ZERO.
037400
037500 J190-SET-RESULT.
037600     SET PRB-CLI-IX TO WK-E-LOOKUP-IX.
037700
037800 J199-FIND-NOTIFIED-CLIENT-EX.
037900     EXIT.
038000
038100*---------------------------------------------------------------*
038200 J110-COMPARE-ONE-CLIENT.
038300*---------------------------------------------------------------*
038400     IF PRB-CLI-ID (PRB-CLI-IX) =
038500             PRB-TRM-MISSED-INT-CLI (WK-E-FLUSH-TRM-IX,
038600                                      PRB-MIN-IX)
038700         SET WK-E-LOOKUP-IX TO PRB-CLI-IX
038800     END-IF.
038900
039000 J119-COMPARE-ONE-CLIENT-EX.
039100     EXIT.
039200
039300******************************************************************
039400************** END OF PROGRAM SOURCE -  PRBEINT *****************
039500******************************************************************
