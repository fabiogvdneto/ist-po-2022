000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBMAIN.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  MAIN BATCH DRIVER FOR THE PRR NETWORK BILLING
001100*               ENGINE. LOADS THE MASTER FILE (CLIENTS,
001200*               TERMINALS, FRIEND LISTS), THEN PROCESSES THE
001300*               COMMUNICATION/PAYMENT TRANSACTION STREAM AGAINST
001400*               THE IN-MEMORY NETWORK, THEN CALLS THE CLIENT
001500*               LEDGER REPORT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* PRR001 14/03/1991 RHM    INITIAL VERSION.                       PRR001  
002100* PRR014 02/11/1994 KTO    ADDED THE TABLE-FULL ABEND PATH WHEN A PRR014  
002200*                          LOAD FILE TRIES TO EXCEED
002300*                          PRB-CLIENT-MAX/PRB-TERMINAL-MAX.
002400* PRR029 19/06/1998 RHM    Y2K REMEDIATION - RUN DATE NOW ACCEPTEDPRR029  
002500*                          AS A FULL 4-DIGIT CENTURY YEAR.
002600* PRR041 08/01/2003 LFN    ADDED THE CALLSTRT/CALLEND/PAYMENT     PRR041  
002700*                          TRANSACTION DISPATCH FOR THE NEW
002800*                          PRTRAN STREAM - PREVIOUSLY ONLY TEXT
002900*                          TRANSACTIONS WERE SUPPORTED.
003000* PRR056 17/07/2011 LFN    CALL TO PRBRPT MOVED TO AFTER BOTH     PRR056  
003100*                          FILES ARE CLOSED SO THE REPORT CANNOT
003200*                          SEE A PARTIALLY LOADED NETWORK.
003300*-----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PRMAST ASSIGN TO PRMAST
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100     SELECT PRTRAN ASSIGN TO PRTRAN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  PRMAST
006200     LABEL RECORDS ARE OMITTED.
006300 01  PRMAST-RECORD                  PIC X(205).
006400
006500 FD  PRTRAN
006600     LABEL RECORDS ARE OMITTED.
006700 01  PRTRAN-RECORD                  PIC X(205).
006800
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                         PIC X(24)    VALUE
007200     "** PROGRAM PRBMAIN **".
007300
007400 01  WK-C-COMMON.
007500     COPY PRBCMN.
007600
007700 01  WK-C-CLIENTS.
007800     COPY PRBCLIR.
007900
008000 01  WK-C-TERMINALS.
008100     COPY PRBTRMR.
008200
008300 01  WK-C-COMMS.
008400     COPY PRBCOMR.
008500
008600* ------------------ MASTER-LOAD-LINE PARSING --------------------
008700 01  WK-M-LINE                      PIC X(205).
008800 01  WK-M-LINE-TYPE-VIEW REDEFINES WK-M-LINE.
008900     05  WK-M-TYPE-PEEK             PIC X(08).
009000     05  FILLER                     PIC X(197).
009100
009200 01  WK-M-FIELDS.
009300     05  WK-M-FLD1                  PIC X(20).
009400*                                CLIENT-ID / TERM-ID (ALL TYPES)
009500     05  WK-M-FLD2                  PIC X(160).
009600*                                NAME (CLIENT) / OWNER-ID
009700*                                (BASIC,FANCY) / FRIEND-ID CSV
009800*                                LIST (FRIENDS) - WIDE ENOUGH TO
009900*                                HOLD A LONG FRIEND LIST
010000     05  WK-M-FLD3                  PIC X(20).
010100     05  WK-M-FLD4                  PIC X(160).
010200
010300* ------------------ TRANSACTION-LINE PARSING ---------------------
010400 01  WK-T-LINE                      PIC X(205).
010500 01  WK-T-LINE-TYPE-VIEW REDEFINES WK-T-LINE.
010600     05  WK-T-TYPE-PEEK             PIC X(08).
010700     05  FILLER                     PIC X(197).
010800
010900 01  WK-T-FIELDS.
011000     05  WK-T-FLD1                  PIC X(20).
011100     05  WK-T-FLD2                  PIC X(160).
011200     05  WK-T-FLD3                  PIC X(20).
011300     05  WK-T-FLD4                  PIC X(09).
011400 01  WK-T-FLD4-NUMERIC-VIEW REDEFINES WK-T-FLD4.
011500     05  WK-T-FLD4-NUM              PIC 9(09).
011600
011700 01  WK-M-ENTRY-TYPE                PIC X(08).
011800     88  WK-M-IS-CLIENT                       VALUE "CLIENT".
011900     88  WK-M-IS-BASIC                        VALUE "BASIC".
012000     88  WK-M-IS-FANCY                        VALUE "FANCY".
012100     88  WK-M-IS-FRIENDS                      VALUE "FRIENDS".
012200
012300 01  WK-T-ENTRY-TYPE                PIC X(08).
012400     88  WK-T-IS-TEXT                         VALUE "TEXT".
012500     88  WK-T-IS-CALLSTRT                     VALUE "CALLSTRT".
012600     88  WK-T-IS-CALLEND                      VALUE "CALLEND".
012700     88  WK-T-IS-PAYMENT                      VALUE "PAYMENT".
012800
012900 EJECT
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300* PRBMAIN IS THE TOP OF THE CHAIN - CALLED BY NOTHING -
013400* SO IT HAS NO LINKAGE SECTION OF ITS OWN.
013500
013600 PROCEDURE DIVISION.
013700*********************
013800 MAIN-MODULE.
013900     PERFORM A000-OPEN-FILES
014000        THRU A099-OPEN-FILES-EX.
014100     PERFORM B000-LOAD-MASTER-FILE
014200        THRU B099-LOAD-MASTER-FILE-EX
014300             UNTIL WK-C-EOF-MASTER.
014400     PERFORM C000-PROCESS-TRANSACTIONS
014500        THRU C099-PROCESS-TRANSACTIONS-EX
014600             UNTIL WK-C-EOF-TRAN.
014700     PERFORM D000-CLOSE-AND-REPORT
014800        THRU D099-CLOSE-AND-REPORT-EX.
014900     GOBACK.
015000
015100*---------------------------------------------------------------*
015200 A000-OPEN-FILES.
015300*---------------------------------------------------------------*
015400     OPEN INPUT PRMAST.
015500     IF NOT WK-C-SUCCESSFUL
015600         DISPLAY "PRBMAIN - OPEN FILE ERROR - PRMAST"
015700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800         GO TO Y900-ABNORMAL-TERMINATION.
015900
016000     OPEN INPUT PRTRAN.
016100     IF NOT WK-C-SUCCESSFUL
016200         DISPLAY "PRBMAIN - OPEN FILE ERROR - PRTRAN"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400         GO TO Y900-ABNORMAL-TERMINATION.
016500
016600 A099-OPEN-FILES-EX.
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000*  MASTER FILE LOAD - ONE LOGICAL RECORD PER LINE, PIPE-
017100*  DELIMITED, APPLIED IN FILE ORDER (SPEC: CLIENT BEFORE ITS
017200*  TERMINALS, TERMINAL BEFORE IT IS NAMED AS A FRIEND).
017300*---------------------------------------------------------------*
017400 B000-LOAD-MASTER-FILE.
017500     READ PRMAST INTO WK-M-LINE.
017600     IF WK-C-END-OF-FILE
017700         SET WK-C-EOF-MASTER TO TRUE
017800         GO TO B099-LOAD-MASTER-FILE-EX.
017900
018000     UNSTRING WK-M-LINE DELIMITED BY "|"
018100         INTO WK-M-ENTRY-TYPE WK-M-FLD1 WK-M-FLD2
018200              WK-M-FLD3 WK-M-FLD4.
018300
018400     EVALUATE TRUE
018500         WHEN WK-M-IS-CLIENT
018600             CALL "PRBVCLI" USING WK-C-CLIENTS
018700                                  WK-M-FLD1 WK-M-FLD2 WK-M-FLD3
018800         WHEN WK-M-IS-BASIC OR WK-M-IS-FANCY
018900             CALL "PRBVTRM" USING WK-C-CLIENTS WK-C-TERMINALS
019000                                  WK-M-ENTRY-TYPE WK-M-FLD1
019100                                  WK-M-FLD2 WK-M-FLD3
019200         WHEN WK-M-IS-FRIENDS
019300             CALL "PRBVFRD" USING WK-C-TERMINALS
019400                                  WK-M-FLD1 WK-M-FLD2
019500         WHEN OTHER
019600             DISPLAY "PRBMAIN - UNRECOGNISED MASTER ENTRY - "
019700                     WK-M-ENTRY-TYPE
019800             ADD 1 TO WK-C-REJECT-COUNT
019900     END-EVALUATE.
020000
020100 B099-LOAD-MASTER-FILE-EX.
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500*  TRANSACTION STREAM - TEXT / CALLSTRT / CALLEND / PAYMENT
020600*---------------------------------------------------------------*
020700 C000-PROCESS-TRANSACTIONS.
020800     READ PRTRAN INTO WK-T-LINE.
020900     IF WK-C-END-OF-FILE
021000         SET WK-C-EOF-TRAN TO TRUE
021100         GO TO C099-PROCESS-TRANSACTIONS-EX.
021200
021300     UNSTRING WK-T-LINE DELIMITED BY "|"
021400         INTO WK-T-ENTRY-TYPE WK-T-FLD1 WK-T-FLD2
021500              WK-T-FLD3 WK-T-FLD4.
021600
021700     EVALUATE TRUE
021800         WHEN WK-T-IS-TEXT
021900             CALL "PRBRTXT" USING WK-C-CLIENTS WK-C-TERMINALS
022000                                  WK-C-COMMS WK-T-FLD1 WK-T-FLD2
022100         WHEN WK-T-IS-CALLSTRT
022200             CALL "PRBRINT" USING WK-C-CLIENTS WK-C-TERMINALS
022300                                  WK-C-COMMS WK-T-FLD1 WK-T-FLD2
022400                                  WK-T-FLD3
022500         WHEN WK-T-IS-CALLEND
022600             CALL "PRBEINT" USING WK-C-CLIENTS WK-C-TERMINALS
022700                                  WK-C-COMMS WK-T-FLD1
022800                                  WK-T-FLD4-NUM
022900         WHEN WK-T-IS-PAYMENT
023000             CALL "PRBPPAY" USING WK-C-CLIENTS WK-C-COMMS
023100                                  WK-T-FLD4-NUM
023200         WHEN OTHER
023300             DISPLAY "PRBMAIN - UNRECOGNISED TRANSACTION - "
023400                     WK-T-ENTRY-TYPE
023500             ADD 1 TO WK-C-REJECT-COUNT
023600     END-EVALUATE.
023700
023800 C099-PROCESS-TRANSACTIONS-EX.
023900     EXIT.
024000
024100*---------------------------------------------------------------*
024200 D000-CLOSE-AND-REPORT.
024300*---------------------------------------------------------------*
024400     CLOSE PRMAST PRTRAN.
024500     CALL "PRBRPT" USING WK-C-CLIENTS.
024600
024700 D099-CLOSE-AND-REPORT-EX.
024800     EXIT.
024900
025000*---------------------------------------------------------------*
025100*                   PROGRAM SUBROUTINE                          *
025200*---------------------------------------------------------------*
025300 Y900-ABNORMAL-TERMINATION.
025400     DISPLAY "PRBMAIN - ABNORMAL TERMINATION - REJECTS = "
025500             WK-C-REJECT-COUNT.
025600     GOBACK.
025700
025800******************************************************************
025900************** END OF PROGRAM SOURCE -  PRBMAIN *****************
026000******************************************************************
