000100*****************************************************************
000200* PRBCMN.cpybk
000300* COMMON WORK AREA - FILE STATUS CONDITIONS AND SWITCHES SHARED
000400* BY EVERY PROGRAM IN THE PRR NETWORK BILLING ENGINE.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900* ------ ---------- ------ --------------------------------------
001000* PRR001 14/03/1991 RHM    INITIAL VERSION - LIFTED OFF THE       PRR001  
001100*                          TRANSFER VALIDATION COMMON AREA FOR
001200*                          USE BY THE NEW PRR RATING SUBROUTINES.
001300* PRR014 02/11/1994 KTO    ADDED WK-C-TABLE-FULL CONDITION - THE  PRR014  
001400*                          OVERNIGHT RUN ABENDED WHEN A CLIENT
001500*                          LOADED MORE THAN 2000 TERMINALS.
001600* PRR029 19/06/1998 RHM    Y2K REMEDIATION - WK-C-RUN-CCYY ADDED  PRR029  
001700*                          SO CALLERS STOP DERIVING CENTURY FROM
001800*                          A 2-DIGIT YEAR.
001900* PRR041 08/01/2003 LFN    ADDED WK-C-ALREADY-FRIENDS CONDITION   PRR041  
002000*                          FOR THE FRIENDS-LIST REJECT PATH.
002100*****************************************************************
002200 01  WK-C-FILE-STATUS           PIC X(02)       VALUE SPACES.
002300     88  WK-C-SUCCESSFUL                        VALUE "00".
002400     88  WK-C-END-OF-FILE                       VALUE "10".
002500     88  WK-C-RECORD-NOT-FOUND                  VALUE "23".
002600     88  WK-C-DUPLICATE-KEY                     VALUE "22".
002700
002800 01  WK-C-RETURN-CODE           PIC X(02)       VALUE SPACES.
002900     88  WK-C-RC-OKAY                           VALUE "00".
003000     88  WK-C-RC-REJECTED                       VALUE "01" "02"
003100                                                 "03" "04" "05"
003200                                                 "06" "07" "08".
003300     88  WK-C-TABLE-FULL                        VALUE "09".
003400     88  WK-C-ALREADY-FRIENDS                   VALUE "10".
003500
003600 01  WK-C-SWITCHES.
003700     05  WK-C-EOF-MASTER-SW     PIC X(01)       VALUE "N".
003800         88  WK-C-EOF-MASTER                    VALUE "Y".
003900     05  WK-C-EOF-TRAN-SW       PIC X(01)       VALUE "N".
004000         88  WK-C-EOF-TRAN                      VALUE "Y".
004100
004200 01  WK-C-RUN-DATE.
004300     05  WK-C-RUN-CCYY          PIC 9(04)       VALUE ZEROES.
004400     05  WK-C-RUN-MM            PIC 9(02)       VALUE ZEROES.
004500     05  WK-C-RUN-DD            PIC 9(02)       VALUE ZEROES.
004600
004700 01  WK-C-WORK-COUNTERS.
004800     05  WK-C-SUBSCRIPT-1       PIC 9(04)  COMP VALUE ZEROES.
004900     05  WK-C-SUBSCRIPT-2       PIC 9(04)  COMP VALUE ZEROES.
005000     05  WK-C-REJECT-COUNT      PIC 9(07)  COMP VALUE ZEROES.
005100
005200     05  FILLER                 PIC X(08)       VALUE SPACES.
