000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBRTXT.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   02 APR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT RATES AND POSTS ONE
001100*               TEXT COMMUNICATION TRANSACTION. A TEXT IS RATED
001200*               AND FINISHED IN ONE STEP - THERE IS NO SEPARATE
001300*               END LEG AS THERE IS FOR VOICE/VIDEO. REJECTS IF
001400*               THE ORIGIN IS OFF OR BUSY; IF THE DESTINATION IS
001500*               OFF, QUEUES A MISSED-TEXT NOTIFICATION AND
001600*               REJECTS WITHOUT POSTING A RECORD.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR008 02/04/1991 RHM    INITIAL VERSION.                       PRR008  
002200* PRR023 14/11/1996 KTO    ADDED THE PLATINUM TEXT TARIFF BAND.   PRR023  
002300* PRR039 14/02/2001 LFN    ADDED THE MISSED-TEXT NOTIFICATION     PRR039  
002400*                          QUEUE WHEN THE DESTINATION IS OFF.
002500* PRR046 19/05/2005 LFN    ADDED THE CALL TO PRBLVL SO A TEXT     PRR046  
002600*                          COMMUNICATION ALSO DRIVES THE GOLD/
002700*                          PLATINUM COUNTERS, NOT JUST VOICE/VIDEO.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003700                      ON  STATUS IS U0-ON
003800                      OFF STATUS IS U0-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                         PIC X(24)    VALUE
004900     "** PROGRAM PRBRTXT **".
005000
005100 01  WK-C-COMMON.
005200     COPY PRBCMN.
005300
005400 01  WK-X-RESULT-SWITCH             PIC X(01)    VALUE "N".
005500     88  WK-X-REJECTED                           VALUE "Y".
005600 01  WK-X-RESULT-SWITCH-NUM REDEFINES WK-X-RESULT-SWITCH
005700                                    PIC 9(01).
005800
005900 01  WK-X-LOOKUP-ID                 PIC X(06)    VALUE SPACES.
006000 01  WK-X-LOOKUP-IX                 PIC 9(04) COMP VALUE ZEROES.
006100 01  WK-X-ORIG-IX                   PIC 9(04) COMP VALUE ZEROES.
006200 01  WK-X-DEST-IX                   PIC 9(04) COMP VALUE ZEROES.
006300 01  WK-X-ORIG-CLI-IX               PIC 9(04) COMP VALUE ZEROES.
006400
006500 01  WK-X-TRAILING-SPACES           PIC 9(03) COMP VALUE ZEROES.
006600 01  WK-X-CHARS                     PIC 9(03) COMP VALUE ZEROES.
006700
006800 01  WK-X-COST                      PIC S9(09)V99 COMP-3
006900                                                   VALUE ZEROES.
007000 01  WK-X-COST-DISPLAY              PIC S9(09)V99 VALUE ZEROES.
007100 01  WK-X-COST-DISPLAY-ALPHA REDEFINES WK-X-COST-DISPLAY
007200                                    PIC X(11).
007300
007400 01  WK-X-COM-TYPE-HOLD             PIC X(05)    VALUE "TEXT ".
007500 01  WK-X-COM-TYPE-VIEW REDEFINES WK-X-COM-TYPE-HOLD.
007600     05  WK-X-COM-TYPE-3CH          PIC X(03).
007700     05  FILLER                     PIC X(02).
007800
007900 01  WK-X-NEW-COM-IX                PIC 9(09) COMP VALUE ZEROES.
008000
008100 01  WK-LVL-RESULT.
008200     COPY PRBLVLL.
008300
008400 EJECT
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800 01  WK-X-CLIENTS.
008900     COPY PRBCLIR.
009000
009100 01  WK-X-TERMINALS.
009200     COPY PRBTRMR.
009300
009400 01  WK-X-COMMS.
009500     COPY PRBCOMR.
009600
009700 01  WK-X-IN-ORIG-TERM              PIC X(06).
009800 01  WK-X-IN-DEST-TERM              PIC X(06).
009900 01  WK-X-IN-MSG-TEXT               PIC X(160).
010000
010100 PROCEDURE DIVISION USING WK-X-CLIENTS WK-X-TERMINALS WK-X-COMMS
010200                          WK-X-IN-ORIG-TERM WK-X-IN-DEST-TERM
010300                          WK-X-IN-MSG-TEXT.
010400*******************************************************************
010500 MAIN-MODULE.
010600     PERFORM A000-PROCESS-CALLED-ROUTINE
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800     GOBACK.
010900
011000*---------------------------------------------------------------*
011100 A000-PROCESS-CALLED-ROUTINE.
011200*---------------------------------------------------------------*
011300     SET WK-X-REJECTED TO FALSE.
011400
011500     MOVE WK-X-IN-ORIG-TERM TO WK-X-LOOKUP-ID.
011600     PERFORM F100-FIND-TERMINAL-BY-ID
011700        THRU F199-FIND-TERMINAL-BY-ID-EX.
011800     MOVE WK-X-LOOKUP-IX TO WK-X-ORIG-IX.
011900
012000     MOVE WK-X-IN-DEST-TERM TO WK-X-LOOKUP-ID.
012100     PERFORM F100-FIND-TERMINAL-BY-ID
012200        THRU F199-FIND-TERMINAL-BY-ID-EX.
012300     MOVE WK-X-LOOKUP-IX TO WK-X-DEST-IX.
012400
012500     IF WK-X-ORIG-IX = ZERO OR WK-X-DEST-IX = ZERO
012600         DISPLAY "PRBRTXT - ORIGIN OR DESTINATION NOT FOUND - "
012700                 "REJECTED " WK-X-IN-ORIG-TERM " -> "
012800                 WK-X-IN-DEST-TERM
012900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013000
013100     SET PRB-TRM-IX TO WK-X-ORIG-IX.
013200     IF PRB-TRM-OFF (PRB-TRM-IX) OR PRB-TRM-BUSY (PRB-TRM-IX)
013300         DISPLAY "PRBRTXT - ORIGIN OFF OR BUSY - REJECTED "
013400                 WK-X-IN-ORIG-TERM
013500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013600
013700     SET PRB-TRM-IX TO WK-X-DEST-IX.
013800     IF PRB-TRM-OFF (PRB-TRM-IX)
013900         PERFORM G100-QUEUE-MISSED-TEXT
014000            THRU G199-QUEUE-MISSED-TEXT-EX
014100         DISPLAY "PRBRTXT - DESTINATION OFF - REJECTED "
014200                 WK-X-IN-DEST-TERM
014300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014400
014500     PERFORM B100-RATE-AND-POST-TEXT
014600        THRU B199-RATE-AND-POST-TEXT-EX.
014700
014800 A099-PROCESS-CALLED-ROUTINE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200*  LINEAR SCAN OF THE TERMINAL TABLE BY 6-DIGIT ID
015300*---------------------------------------------------------------*
015400 F100-FIND-TERMINAL-BY-ID.
015500     MOVE ZEROES TO WK-X-LOOKUP-IX.
015600     IF PRB-TERMINAL-COUNT = ZERO
015700         GO TO F199-FIND-TERMINAL-BY-ID-EX.
015800
015900     PERFORM F110-COMPARE-ONE-TERMINAL
016000        THRU F119-COMPARE-ONE-TERMINAL-EX
016100             VARYING PRB-TRM-IX FROM 1 BY 1
016200             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
016300                OR WK-X-LOOKUP-IX NOT = ZERO.
016400
016500 F199-FIND-TERMINAL-BY-ID-EX.
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 F110-COMPARE-ONE-TERMINAL.
017000*---------------------------------------------------------------*
017100     IF PRB-TRM-ID (PRB-TRM-IX) = WK-X-LOOKUP-ID
017200         SET WK-X-LOOKUP-IX TO PRB-TRM-IX
017300     END-IF.
017400
017500 F119-COMPARE-ONE-TERMINAL-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900*  DESTINATION IS OFF - QUEUE A MISSED-TEXT NOTICE AGAINST THE
018000*  ORIGINATING CLIENT, IF THAT CLIENT HAS NOTIFICATIONS ENABLED,
018100*  UNLESS THE CLIENT IS ALREADY QUEUED OR THE QUEUE IS FULL
018200*---------------------------------------------------------------*
018300 G100-QUEUE-MISSED-TEXT.
018400     SET PRB-TRM-IX TO WK-X-ORIG-IX.
018500     MOVE PRB-TRM-OWNER-CLI-IX (PRB-TRM-IX) TO WK-X-ORIG-CLI-IX.
018600     SET PRB-CLI-IX TO WK-X-ORIG-CLI-IX.
018700     IF PRB-CLI-NOTIF-NO (PRB-CLI-IX)
018800         GO TO G199-QUEUE-MISSED-TEXT-EX.
018900
019000     SET PRB-TRM-IX TO WK-X-DEST-IX.
019100     SET WK-X-REJECTED TO FALSE.
019200     IF PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX) = ZERO
019300         GO TO G150-ADD-TO-MISSED-TEXT.
019400
019500     PERFORM G110-COMPARE-ONE-MISSED
019600        THRU G119-COMPARE-ONE-MISSED-EX
019700             VARYING PRB-MTX-IX FROM 1 BY 1
019800             UNTIL PRB-MTX-IX >
019900                       PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX)
020000                OR WK-X-REJECTED.
020100     IF WK-X-REJECTED
020200*                                ALREADY QUEUED - NOTHING MORE
020300*                                TO DO
020400         GO TO G199-QUEUE-MISSED-TEXT-EX.
020500
020600 G150-ADD-TO-MISSED-TEXT.
020700     IF PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX) NOT < 10
020800         GO TO G199-QUEUE-MISSED-TEXT-EX.
020900
021000     ADD 1 TO PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX).
021100     SET PRB-MTX-IX TO PRB-TRM-MISSED-TXT-CNT (PRB-TRM-IX).
021200     MOVE PRB-CLI-ID (PRB-CLI-IX) TO
021300         PRB-TRM-MISSED-TXT-CLI (PRB-TRM-IX, PRB-MTX-IX).
021400
021500 G199-QUEUE-MISSED-TEXT-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900 G110-COMPARE-ONE-MISSED.
022000*---------------------------------------------------------------*
022100     IF PRB-TRM-MISSED-TXT-CLI (PRB-TRM-IX, PRB-MTX-IX)
022200                                         = PRB-CLI-ID (PRB-CLI-IX)
022300         SET WK-X-REJECTED TO TRUE
022400     END-IF.
022500
022600 G119-COMPARE-ONE-MISSED-EX.
022700     EXIT.
022800
022900*---------------------------------------------------------------*
023000*  RATE THE TEXT, APPEND THE COMMUNICATION, POST THE DEBT, AND
023100*  DRIVE THE LOYALTY-LEVEL ENGINE
023200*---------------------------------------------------------------*
023300 B100-RATE-AND-POST-TEXT.
023400     INSPECT WK-X-IN-MSG-TEXT
023500         TALLYING WK-X-TRAILING-SPACES FOR TRAILING SPACES.
023600     COMPUTE WK-X-CHARS = 160 - WK-X-TRAILING-SPACES.
023700
023800     SET PRB-TRM-IX TO WK-X-ORIG-IX.
023900     MOVE PRB-TRM-OWNER-CLI-IX (PRB-TRM-IX) TO WK-X-ORIG-CLI-IX.
024000     SET PRB-CLI-IX TO WK-X-ORIG-CLI-IX.
024100
024200     EVALUATE TRUE
024300         WHEN PRB-CLI-LVL-NORMAL (PRB-CLI-IX)
024400             EVALUATE TRUE
024500                 WHEN WK-X-CHARS < 50
024600                     MOVE 10 TO WK-X-COST
024700                 WHEN WK-X-CHARS < 100
024800                     MOVE 16 TO WK-X-COST
024900                 WHEN OTHER
025000                     COMPUTE WK-X-COST = WK-X-CHARS * 2
025100             END-EVALUATE
025200         WHEN PRB-CLI-LVL-GOLD (PRB-CLI-IX)
025300             EVALUATE TRUE
025400                 WHEN WK-X-CHARS < 100
025500                     MOVE 10 TO WK-X-COST
025600                 WHEN OTHER
025700                     COMPUTE WK-X-COST = WK-X-CHARS * 2
025800             END-EVALUATE
025900         WHEN PRB-CLI-LVL-PLATINUM (PRB-CLI-IX)
026000             EVALUATE TRUE
026100                 WHEN WK-X-CHARS < 50
026200                     MOVE 0 TO WK-X-COST
026300                 WHEN OTHER
026400                     MOVE 4 TO WK-X-COST
026500             END-EVALUATE
026600     END-EVALUATE.
026700
026800     ADD 1 TO PRB-COMM-COUNT.
026900     SET PRB-COM-IX TO PRB-COMM-COUNT.
027000     MOVE PRB-COMM-COUNT        TO PRB-COM-ID (PRB-COM-IX).
027100     MOVE "TEXT"                TO PRB-COM-TYPE (PRB-COM-IX).
027200     MOVE WK-X-IN-ORIG-TERM     TO PRB-COM-ORIG-TERM (PRB-COM-IX).
027300     MOVE WK-X-IN-DEST-TERM     TO PRB-COM-DEST-TERM (PRB-COM-IX).
027400     MOVE WK-X-CHARS            TO PRB-COM-UNITS (PRB-COM-IX).
027500     MOVE WK-X-IN-MSG-TEXT      TO PRB-COM-MSG-TEXT (PRB-COM-IX).
027600     MOVE WK-X-COST             TO PRB-COM-COST (PRB-COM-IX).
027700     MOVE "FINISHED"            TO PRB-COM-STATUS (PRB-COM-IX).
027800     MOVE "NO"                  TO PRB-COM-PAID (PRB-COM-IX).
027900     MOVE PRB-CLI-ID (PRB-CLI-IX) TO
028000                               PRB-COM-DEBT-CLIENT (PRB-COM-IX).
028100
028200     ADD WK-X-COST TO PRB-CLI-DEBTS (PRB-CLI-IX).
028300     ADD WK-X-COST TO PRB-TRM-DEBTS (WK-X-ORIG-IX).
028400
028500     MOVE WK-X-COST TO WK-X-COST-DISPLAY.
028600     DISPLAY "PRBRTXT - " WK-X-COM-TYPE-3CH " COST "
028700             WK-X-COST-DISPLAY-ALPHA " CLIENT "
028800             PRB-CLI-ID (PRB-CLI-IX).
028900
029000     MOVE WK-X-ORIG-CLI-IX     TO WK-LVL-CLI-IX.
029100     SET WK-LVL-COMM-EVENT     TO TRUE.
029200     MOVE "TEXT"               TO WK-LVL-COMM-TYPE.
029300     CALL "PRBLVL" USING WK-X-CLIENTS WK-LVL-LINKAGE.
029400
029500 B199-RATE-AND-POST-TEXT-EX.
029600     EXIT.
029700
029800******************************************************************
029900************** END OF PROGRAM SOURCE -  PRBRTXT *****************
030000******************************************************************
