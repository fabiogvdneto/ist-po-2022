000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBVCLI.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REGISTER A CLIENT
001100*               MASTER ENTRY (PRMAST "CLIENT" LINE) INTO THE
001200*               IN-MEMORY CLIENT TABLE. REJECTS A DUPLICATE ID
001300*               (CASE-INSENSITIVE) AND A TABLE-FULL CONDITION.
001400*               EVERY NEW CLIENT STARTS AT LEVEL NORMAL WITH
001500*               NOTIFICATIONS ENABLED, ZERO TERMINALS, ZERO
001600*               PAYMENTS AND ZERO DEBTS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR005 14/03/1991 RHM    INITIAL VERSION.                       PRR005  
002200* PRR013 19/07/1994 KTO    ADDED THE CASE-INSENSITIVE ID COMPARE  PRR013  
002300*                          - REGISTRY WAS TREATING "abc01" AND
002400*                          "ABC01" AS TWO DIFFERENT CLIENTS.
002500* PRR014 02/11/1994 KTO    ADDED THE TABLE-FULL REJECT PATH.      PRR014  
002600*-----------------------------------------------------------------
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003500                      ON  STATUS IS U0-ON
003600                      OFF STATUS IS U0-OFF.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                         PIC X(24)    VALUE
004700     "** PROGRAM PRBVCLI **".
004800
004900 01  WK-C-COMMON.
005000     COPY PRBCMN.
005100
005200 01  WK-V-DUP-SWITCH                PIC X(01)    VALUE "N".
005300     88  WK-C-FOUND-DUPLICATE                    VALUE "Y".
005400 01  WK-V-DUP-SWITCH-NUM REDEFINES WK-V-DUP-SWITCH
005500                                    PIC 9(01).
005600
005700 01  WK-V-CLIENT-ID-HOLD            PIC X(20)    VALUE SPACES.
005800 01  WK-V-CLIENT-ID-PARTS REDEFINES WK-V-CLIENT-ID-HOLD.
005900     05  WK-V-CLIENT-ID-1ST-CHAR    PIC X(01).
006000     05  WK-V-CLIENT-ID-REST        PIC X(19).
006100
006200 01  WK-V-FOLD-SOURCE               PIC X(20)    VALUE SPACES.
006300 01  WK-V-CLI-ID-UPPER              PIC X(20)    VALUE SPACES.
006400
006500 01  WK-V-TAXID-EDIT                PIC 9(09)    VALUE ZEROES.
006600 01  WK-V-TAXID-EDIT-ALPHA REDEFINES WK-V-TAXID-EDIT
006700                                    PIC X(09).
006800
006900 01  WK-V-UPPER-TABLE               PIC X(26)    VALUE
007000     "abcdefghijklmnopqrstuvwxyz".
007100 01  WK-V-LOWER-TABLE               PIC X(26)    VALUE
007200     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300
007400 EJECT
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 01  WK-V-CLIENTS.
007900     COPY PRBCLIR.
008000
008100 01  WK-V-IN-ID                     PIC X(20).
008200 01  WK-V-IN-NAME                   PIC X(40).
008300 01  WK-V-IN-TAXID                  PIC X(20).
008400
008500 PROCEDURE DIVISION USING WK-V-CLIENTS
008600                          WK-V-IN-ID WK-V-IN-NAME WK-V-IN-TAXID.
008700*******************************************************************
008800 MAIN-MODULE.
008900     PERFORM A000-PROCESS-CALLED-ROUTINE
009000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100     GOBACK.
009200
009300*---------------------------------------------------------------*
009400 A000-PROCESS-CALLED-ROUTINE.
009500*---------------------------------------------------------------*
009600     MOVE WK-V-IN-ID TO WK-V-CLIENT-ID-HOLD.
009700
009800     PERFORM B100-FOLD-TO-UPPER
009900        THRU B199-FOLD-TO-UPPER-EX.
010000
010100     PERFORM C100-CHECK-DUPLICATE
010200        THRU C199-CHECK-DUPLICATE-EX.
010300     IF WK-C-FOUND-DUPLICATE
010400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010500
010600     IF PRB-CLIENT-COUNT NOT < PRB-CLIENT-MAX
010700         DISPLAY "PRBVCLI - CLIENT TABLE FULL - REJECTED "
010800                 WK-V-IN-ID
010900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011000
011100     PERFORM D100-ADD-CLIENT
011200        THRU D199-ADD-CLIENT-EX.
011300
011400 A099-PROCESS-CALLED-ROUTINE-EX.
011500     EXIT.
011600
011700*---------------------------------------------------------------*
011800*  FOLD THE INBOUND ID TO UPPER CASE FOR THE DUP/LOOKUP COMPARE
011900*---------------------------------------------------------------*
012000 B100-FOLD-TO-UPPER.
012100     MOVE WK-V-IN-ID TO WK-V-FOLD-SOURCE.
012200     INSPECT WK-V-FOLD-SOURCE
012300         CONVERTING WK-V-UPPER-TABLE TO WK-V-LOWER-TABLE.
012400*                                INSPECT ... CONVERTING MAPS EACH
012500*                                LOWER-CASE CHARACTER TO ITS
012600*                                UPPER-CASE EQUIVALENT - GIVES
012700*                                US FUNCTION UPPER-CASE WITHOUT
012800*                                AN INTRINSIC FUNCTION CALL.
012900     MOVE WK-V-FOLD-SOURCE TO WK-V-CLI-ID-UPPER.
013000
013100 B199-FOLD-TO-UPPER-EX.
013200     EXIT.
013300
013400*---------------------------------------------------------------*
013500*  LINEAR SCAN FOR A CLIENT ALREADY REGISTERED UNDER THIS ID
013600*---------------------------------------------------------------*
013700 C100-CHECK-DUPLICATE.
013800     SET WK-C-FOUND-DUPLICATE TO FALSE.
013900     IF PRB-CLIENT-COUNT = ZERO
014000         GO TO C199-CHECK-DUPLICATE-EX.
014100
014200     PERFORM C110-COMPARE-ONE-CLIENT
014300        THRU C119-COMPARE-ONE-CLIENT-EX
014400             VARYING PRB-CLI-IX FROM 1 BY 1
014500             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT
014600                OR WK-C-FOUND-DUPLICATE.
014700
014800 C199-CHECK-DUPLICATE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200 C110-COMPARE-ONE-CLIENT.
015300*---------------------------------------------------------------*
015400     IF PRB-CLI-ID-UPPER (PRB-CLI-IX) = WK-V-CLI-ID-UPPER
015500         DISPLAY "PRBVCLI - DUPLICATE CLIENT ID - REJECTED "
015600                 WK-V-IN-ID
015700         SET WK-C-FOUND-DUPLICATE TO TRUE
015800     END-IF.
015900
016000 C119-COMPARE-ONE-CLIENT-EX.
016100     EXIT.
016200
016300*---------------------------------------------------------------*
016400*  APPEND THE NEW CLIENT ENTRY
016500*---------------------------------------------------------------*
016600 D100-ADD-CLIENT.
016700     ADD 1 TO PRB-CLIENT-COUNT.
016800     SET PRB-CLI-IX TO PRB-CLIENT-COUNT.
016900
017000     MOVE WK-V-IN-ID          TO PRB-CLI-ID (PRB-CLI-IX).
017100     MOVE WK-V-CLI-ID-UPPER   TO PRB-CLI-ID-UPPER (PRB-CLI-IX).
017200     MOVE WK-V-IN-NAME        TO PRB-CLI-NAME (PRB-CLI-IX).
017300
017400     MOVE WK-V-IN-TAXID       TO WK-V-TAXID-EDIT-ALPHA.
017500     MOVE WK-V-TAXID-EDIT     TO PRB-CLI-TAXID (PRB-CLI-IX).
017600
017700     MOVE "NORMAL"            TO PRB-CLI-LEVEL (PRB-CLI-IX).
017800     MOVE "YES"               TO PRB-CLI-NOTIF-FLAG (PRB-CLI-IX).
017900     MOVE ZEROES              TO PRB-CLI-TERM-COUNT (PRB-CLI-IX)
018000                                  PRB-CLI-PAYMENTS (PRB-CLI-IX)
018100                                  PRB-CLI-DEBTS (PRB-CLI-IX)
018200                                PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX)
018300                                PRB-CLI-PLAT-TXT-CTR (PRB-CLI-IX)
018400                                PRB-CLI-NOTIF-COUNT (PRB-CLI-IX).
018500
018600 D199-ADD-CLIENT-EX.
018700     EXIT.
018800
018900******************************************************************
019000************** END OF PROGRAM SOURCE -  PRBVCLI *****************
019100******************************************************************
