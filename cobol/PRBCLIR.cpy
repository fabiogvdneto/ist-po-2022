000100*****************************************************************
000200* PRBCLIR.cpybk
000300* CLIENT MASTER TABLE - BUILT IN WORKING STORAGE FROM THE PRMAST
000400* LOAD FILE CLIENT ENTRIES. NO INDEXED FILE IS KEPT FOR CLIENTS -
000500* LOOKUP IS BY LINEAR SCAN AGAINST PRB-CLI-ID, SAME AS THE
000600* ORIGINAL IN-MEMORY NETWORK REGISTRY.
000700*****************************************************************
000800* I-O FORMAT: PRB-CLIENT-ENTRY  ONE PER REGISTERED CLIENT
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TAG    DATE       DEV    DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* PRR002 14/03/1991 RHM    INITIAL VERSION.                       PRR002  
001500* PRR017 22/01/1995 KTO    RAISED PRB-CLIENT-MAX FROM 400 TO 1000 PRR017  
001600*                          FOR THE CAMPUS ROLLOUT.
001700* PRR033 11/09/1999 RHM    ADDED PRB-CLI-GOLD-VID-CTR AND         PRR033  
001800*                          PRB-CLI-PLAT-TXT-CTR - THE LEVEL
001900*                          COUNTERS WERE BEING HELD IN PRBLVL
002000*                          LOCAL STORAGE AND GETTING LOST BETWEEN
002100*                          CALLS.
002200* PRR048 27/04/2006 LFN    ADDED THE PER-CLIENT NOTIFICATION      PRR048  
002300*                          QUEUE (PRB-CLI-NOTIF-ENTRY) SO
002400*                          PRBEINT COULD DELIVER MISSED-CALL
002500*                          NOTICES WITHOUT A SEPARATE FILE.
002600*****************************************************************
002700 01  PRB-CLIENT-TABLE.
002800     05  PRB-CLIENT-COUNT       PIC 9(04)  COMP   VALUE ZEROES.
002900     05  PRB-CLIENT-MAX         PIC 9(04)  COMP   VALUE 1000.
003000     05  PRB-CLIENT-ENTRY OCCURS 0 TO 1000 TIMES
003100             DEPENDING ON PRB-CLIENT-COUNT
003200             INDEXED BY PRB-CLI-IX.
003300         10  PRB-CLI-ID             PIC X(20).
003400         10  PRB-CLI-ID-UPPER       PIC X(20).
003500*                                CASE-FOLDED COPY OF THE ID USED
003600*                                FOR THE CASE-INSENSITIVE LOOKUP
003700         10  PRB-CLI-NAME           PIC X(40).
003800         10  PRB-CLI-TAXID          PIC 9(09).
003900         10  PRB-CLI-LEVEL          PIC X(08)   VALUE "NORMAL".
004000             88  PRB-CLI-LVL-NORMAL             VALUE "NORMAL".
004100             88  PRB-CLI-LVL-GOLD               VALUE "GOLD".
004200             88  PRB-CLI-LVL-PLATINUM           VALUE "PLATINUM".
004300         10  PRB-CLI-NOTIF-FLAG     PIC X(03)   VALUE "YES".
004400             88  PRB-CLI-NOTIF-YES              VALUE "YES".
004500             88  PRB-CLI-NOTIF-NO                VALUE "NO".
004600         10  PRB-CLI-TERM-COUNT     PIC 9(04)  COMP VALUE ZEROES.
004700         10  PRB-CLI-PAYMENTS       PIC S9(09)V99 COMP-3
004800                                                VALUE ZEROES.
004900         10  PRB-CLI-DEBTS          PIC S9(09)V99 COMP-3
005000                                                VALUE ZEROES.
005100         10  PRB-CLI-GOLD-VID-CTR   PIC 9(02)  COMP VALUE ZEROES.
005200*                                CONSECUTIVE VIDEO COMMS SINCE
005300*                                LAST NON-VIDEO, WHILE GOLD
005400         10  PRB-CLI-PLAT-TXT-CTR   PIC 9(02)  COMP VALUE ZEROES.
005500*                                CONSECUTIVE TEXT COMMS SINCE
005600*                                LAST NON-TEXT, WHILE PLATINUM
005700         10  PRB-CLI-NOTIF-COUNT    PIC 9(02)  COMP VALUE ZEROES.
005800         10  PRB-CLI-NOTIF-MAX      PIC 9(02)  COMP VALUE 30.
005900         10  PRB-CLI-NOTIF-ENTRY OCCURS 30 TIMES
006000                 INDEXED BY PRB-NOT-IX.
006100             15  PRB-NOT-TYPE       PIC X(03).
006200*                                O2I / O2S / S2I / B2I
006300             15  PRB-NOT-TERM-ID    PIC X(06).
006400         10  FILLER                 PIC X(10)   VALUE SPACES.
