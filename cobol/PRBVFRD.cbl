000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBVFRD.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A PRMAST
001100*               "FRIENDS" LINE TO AN ALREADY-REGISTERED
001200*               TERMINAL. THE COMMA-SEPARATED FRIEND-ID LIST IS
001300*               SPLIT HERE AND EACH FRIEND IS VALIDATED AND
001400*               ADDED ONE AT A TIME - A SELF-REFERENCE IS
001500*               SILENTLY DROPPED, AN ALREADY-PRESENT FRIEND IS
001600*               REJECTED.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR007 14/03/1991 RHM    INITIAL VERSION.                       PRR007  
002200* PRR041 08/01/2003 LFN    ADDED THE "ALREADY FRIENDS" REJECT -   PRR041  
002300*                          PREVIOUSLY A SECOND FRIENDS LINE FOR
002400*                          THE SAME PAIR JUST SILENTLY DUPLICATED
002500*                          THE ENTRY IN THE FRIEND LIST.
002600* PRR052 03/10/2008 RHM    FRIEND LIST RAISED FROM 10 TO 20       PRR052  
002700*                          ENTRIES - NO LOGIC CHANGE HERE.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003700                      ON  STATUS IS U0-ON
003800                      OFF STATUS IS U0-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                         PIC X(24)    VALUE
004900     "** PROGRAM PRBVFRD **".
005000
005100 01  WK-C-COMMON.
005200     COPY PRBCMN.
005300
005400 01  WK-F-OWNER-IX                  PIC 9(04) COMP VALUE ZEROES.
005500 01  WK-F-FRIEND-IX                 PIC 9(04) COMP VALUE ZEROES.
005600
005700 01  WK-F-TRAILING-SPACES           PIC 9(03) COMP VALUE ZEROES.
005800 01  WK-F-LENGTH                    PIC 9(03) COMP VALUE ZEROES.
005900 01  WK-F-POINTER                   PIC 9(03) COMP VALUE 1.
006000
006100 01  WK-F-ONE-FRIEND                PIC X(06)    VALUE SPACES.
006200 01  WK-F-ONE-FRIEND-NUMERIC-VIEW REDEFINES WK-F-ONE-FRIEND
006300                                    PIC 9(06).
006400
006500 01  WK-F-ALREADY-SWITCH            PIC X(01)    VALUE "N".
006600     88  WK-F-ALREADY-FRIEND                     VALUE "Y".
006700 01  WK-F-ALREADY-SWITCH-NUM REDEFINES WK-F-ALREADY-SWITCH
006800                                    PIC 9(01).
006900
007000 01  WK-F-TARGET-ID-HOLD            PIC X(20)    VALUE SPACES.
007100 01  WK-F-TARGET-ID-VIEW REDEFINES WK-F-TARGET-ID-HOLD.
007200     05  WK-F-TARGET-ID-6           PIC X(06).
007300     05  FILLER                     PIC X(14).
007400
007500 EJECT
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-F-TERMINALS.
008000     COPY PRBTRMR.
008100
008200 01  WK-F-IN-TERM-ID                PIC X(20).
008300 01  WK-F-IN-FRIEND-CSV             PIC X(160).
008400
008500 PROCEDURE DIVISION USING WK-F-TERMINALS
008600                          WK-F-IN-TERM-ID WK-F-IN-FRIEND-CSV.
008700*******************************************************************
008800 MAIN-MODULE.
008900     PERFORM A000-PROCESS-CALLED-ROUTINE
009000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100     GOBACK.
009200
009300*---------------------------------------------------------------*
009400 A000-PROCESS-CALLED-ROUTINE.
009500*---------------------------------------------------------------*
009600     MOVE WK-F-IN-TERM-ID TO WK-F-TARGET-ID-HOLD.
009700
009800     PERFORM B100-FIND-TARGET-TERMINAL
009900        THRU B199-FIND-TARGET-TERMINAL-EX.
010000     IF WK-F-OWNER-IX = ZERO
010100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010200
010300     INSPECT WK-F-IN-FRIEND-CSV
010400         TALLYING WK-F-TRAILING-SPACES FOR TRAILING SPACES.
010500     COMPUTE WK-F-LENGTH = 160 - WK-F-TRAILING-SPACES.
010600     MOVE 1 TO WK-F-POINTER.
010700
010800     PERFORM C100-SPLIT-ONE-FRIEND
010900        THRU C199-SPLIT-ONE-FRIEND-EX
011000             UNTIL WK-F-POINTER > WK-F-LENGTH.
011100
011200 A099-PROCESS-CALLED-ROUTINE-EX.
011300     EXIT.
011400
011500*---------------------------------------------------------------*
011600*  LOOK UP THE TERMINAL WHOSE FRIEND LIST IS BEING EXTENDED
011700*---------------------------------------------------------------*
011800 B100-FIND-TARGET-TERMINAL.
011900     MOVE ZEROES TO WK-F-OWNER-IX.
012000     IF PRB-TERMINAL-COUNT = ZERO
012100         GO TO B180-TARGET-NOT-FOUND.
012200
012300     PERFORM B110-COMPARE-ONE-TARGET
012400        THRU B119-COMPARE-ONE-TARGET-EX
012500             VARYING PRB-TRM-IX FROM 1 BY 1
012600             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
012700                OR WK-F-OWNER-IX NOT = ZERO.
012800
012900     IF WK-F-OWNER-IX NOT = ZERO
013000         GO TO B199-FIND-TARGET-TERMINAL-EX.
013100
013200 B180-TARGET-NOT-FOUND.
013300     DISPLAY "PRBVFRD - TERMINAL NOT FOUND - REJECTED "
013400             WK-F-IN-TERM-ID.
013500
013600 B199-FIND-TARGET-TERMINAL-EX.
013700     EXIT.
013800
013900*---------------------------------------------------------------*
014000 B110-COMPARE-ONE-TARGET.
014100*---------------------------------------------------------------*
014200     IF PRB-TRM-ID (PRB-TRM-IX) = WK-F-TARGET-ID-6
014300         MOVE PRB-TRM-IX TO WK-F-OWNER-IX
014400     END-IF.
014500
014600 B119-COMPARE-ONE-TARGET-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000*  PULL ONE FRIEND ID OFF THE COMMA LIST AND PROCESS IT
015100*---------------------------------------------------------------*
015200 C100-SPLIT-ONE-FRIEND.
015300     UNSTRING WK-F-IN-FRIEND-CSV DELIMITED BY ","
015400         INTO WK-F-ONE-FRIEND
015500         WITH POINTER WK-F-POINTER.
015600
015700     IF WK-F-ONE-FRIEND = SPACES
015800         GO TO C199-SPLIT-ONE-FRIEND-EX.
015900
016000     IF WK-F-ONE-FRIEND = WK-F-TARGET-ID-6
016100*                                SELF-REFERENCE - SILENTLY
016200*                                IGNORED, NOT AN ERROR
016300         GO TO C199-SPLIT-ONE-FRIEND-EX.
016400
016500     PERFORM D100-FIND-FRIEND-TERMINAL
016600        THRU D199-FIND-FRIEND-TERMINAL-EX.
016700     IF WK-F-FRIEND-IX = ZERO
016800         DISPLAY "PRBVFRD - FRIEND TERMINAL NOT FOUND - "
016900                 "REJECTED " WK-F-ONE-FRIEND
017000         GO TO C199-SPLIT-ONE-FRIEND-EX.
017100
017200     PERFORM E100-CHECK-ALREADY-FRIENDS
017300        THRU E199-CHECK-ALREADY-FRIENDS-EX.
017400     IF WK-F-ALREADY-FRIEND
017500         DISPLAY "PRBVFRD - ALREADY FRIENDS - REJECTED "
017600                 WK-F-IN-TERM-ID " / " WK-F-ONE-FRIEND
017700         GO TO C199-SPLIT-ONE-FRIEND-EX.
017800
017900     IF PRB-TRM-FRIEND-COUNT (WK-F-OWNER-IX) NOT <
018000                             PRB-TRM-FRIEND-MAX (WK-F-OWNER-IX)
018100         DISPLAY "PRBVFRD - FRIEND LIST FULL - REJECTED "
018200                 WK-F-IN-TERM-ID
018300         GO TO C199-SPLIT-ONE-FRIEND-EX.
018400
018500     ADD 1 TO PRB-TRM-FRIEND-COUNT (WK-F-OWNER-IX).
018600     MOVE WK-F-ONE-FRIEND TO
018700         PRB-TRM-FRIEND-ID (WK-F-OWNER-IX,
018800                            PRB-TRM-FRIEND-COUNT (WK-F-OWNER-IX)).
018900
019000 C199-SPLIT-ONE-FRIEND-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400*  THE FRIEND NAMED MUST ALREADY EXIST AS A TERMINAL
019500*---------------------------------------------------------------*
019600 D100-FIND-FRIEND-TERMINAL.
019700     MOVE ZEROES TO WK-F-FRIEND-IX.
019800     PERFORM D110-COMPARE-ONE-FRIEND
019900        THRU D119-COMPARE-ONE-FRIEND-EX
020000             VARYING PRB-TRM-IX FROM 1 BY 1
020100             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
020200                OR WK-F-FRIEND-IX NOT = ZERO.
020300
020400 D199-FIND-FRIEND-TERMINAL-EX.
020500     EXIT.
020600
020700*---------------------------------------------------------------*
020800 D110-COMPARE-ONE-FRIEND.
020900*---------------------------------------------------------------*
021000     IF PRB-TRM-ID (PRB-TRM-IX) = WK-F-ONE-FRIEND
021100         MOVE PRB-TRM-IX TO WK-F-FRIEND-IX
021200     END-IF.
021300
021400 D119-COMPARE-ONE-FRIEND-EX.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800*  IS THIS FRIEND ALREADY IN THE TARGET'S FRIEND LIST
021900*---------------------------------------------------------------*
022000 E100-CHECK-ALREADY-FRIENDS.
022100     SET WK-F-ALREADY-FRIEND TO FALSE.
022200     IF PRB-TRM-FRIEND-COUNT (WK-F-OWNER-IX) = ZERO
022300         GO TO E199-CHECK-ALREADY-FRIENDS-EX.
022400
022500     PERFORM E110-COMPARE-ONE-EXISTING
022600        THRU E119-COMPARE-ONE-EXISTING-EX
022700             VARYING PRB-FRD-IX FROM 1 BY 1
022800             UNTIL PRB-FRD-IX >
022900                       PRB-TRM-FRIEND-COUNT (WK-F-OWNER-IX)
023000                OR WK-F-ALREADY-FRIEND.
023100
023200 E199-CHECK-ALREADY-FRIENDS-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 E110-COMPARE-ONE-EXISTING.
023700*---------------------------------------------------------------*
023800     IF PRB-TRM-FRIEND-ID (WK-F-OWNER-IX, PRB-FRD-IX)
023900                                             = WK-F-ONE-FRIEND
024000         SET WK-F-ALREADY-FRIEND TO TRUE
024100     END-IF.
024200
024300 E119-COMPARE-ONE-EXISTING-EX.
024400     EXIT.
024500
024600******************************************************************
024700************** END OF PROGRAM SOURCE -  PRBVFRD *****************
024800******************************************************************
