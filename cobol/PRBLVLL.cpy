000100* HISTORY OF MODIFICATION:
000200* ========================================================
000300* TAG NAME DATE DESCRIPTION
000400* --------------------------------------------------------
000500* PRR019 RHM 04/06/1995 - INITIAL VERSION - SHARED LINKAGE AREA   PRR019  
000600* FOR THE LOYALTY LEVEL ENGINE (PRBLVL), CALLED FROM PRBRTXT,
000700* PRBEINT AND PRBPPAY.
000800* --------------------------------------------------------
000900* PRR033 RHM 11/09/1999 - ADDED WK-LVL-EVENT-TYPE SO ONE COPYBOOK PRR033  
001000* COULD SERVE BOTH THE PAYMENT-TRIGGERED AND THE
001100* COMMUNICATION-TRIGGERED CALL SHAPES.
001200 01  WK-LVL-LINKAGE.
001300     05  WK-LVL-INPUT.
001400         10  WK-LVL-CLI-IX         PIC 9(04)  COMP.
001500*                                SUBSCRIPT INTO PRB-CLIENT-TABLE
001600*                                OF THE CLIENT WHOSE LEVEL IS
001700*                                BEING EVALUATED
001800         10  WK-LVL-EVENT-TYPE     PIC X(07).
001900             88  WK-LVL-PAYMENT-EVENT       VALUE "PAYMENT".
002000             88  WK-LVL-COMM-EVENT          VALUE "COMM".
002100         10  WK-LVL-COMM-TYPE      PIC X(05).
002200*                                TEXT / VOICE / VIDEO - ONLY SET
002300*                                WHEN EVENT-TYPE IS "COMM"
002400     05  WK-LVL-OUTPUT.
002500         10  WK-LVL-NEW-LEVEL      PIC X(08).
002600         10  WK-LVL-RETURN-CODE    PIC X(02).
002700             88  WK-LVL-OKAY                VALUE "00".
