000100*****************************************************************
000200* PRBCOMR.cpybk
000300* COMMUNICATION TABLE - EVERY TEXT, VOICE OR VIDEO COMMUNICATION
000400* THAT HAS BEEN STARTED, IN ARRIVAL ORDER. THE TABLE SUBSCRIPT
000500* PLUS ONE IS THE COMM-ID, SAME AS THE ORIGINAL REGISTRY'S
000600* APPEND-ORDER / LIST-POSITION SCHEME.
000700*****************************************************************
000800* I-O FORMAT: PRB-COMM-ENTRY  ONE PER COMMUNICATION
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TAG    DATE       DEV    DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* PRR004 14/03/1991 RHM    INITIAL VERSION.                       PRR004  
001500* PRR017 22/01/1995 KTO    RAISED PRB-COMM-MAX FROM 1500 TO 5000  PRR017  
001600*                          FOR THE CAMPUS ROLLOUT.
001700* PRR026 09/08/1997 KTO    PRB-COM-DEBT-CLIENT ADDED - NEEDED A   PRR026  
001800*                          WAY TO TELL PRBPPAY WHICH CLIENT'S
001900*                          DEBT LEDGER A PAYMENT SHOULD MOVE.
002000*****************************************************************
002100 01  PRB-COMM-TABLE.
002200     05  PRB-COMM-COUNT         PIC 9(09)  COMP   VALUE ZEROES.
002300     05  PRB-COMM-MAX           PIC 9(09)  COMP   VALUE 5000.
002400     05  PRB-COMM-ENTRY OCCURS 0 TO 5000 TIMES
002500             DEPENDING ON PRB-COMM-COUNT
002600             INDEXED BY PRB-COM-IX.
002700         10  PRB-COM-ID             PIC 9(09).
002800         10  PRB-COM-TYPE           PIC X(05).
002900             88  PRB-COM-TEXT                   VALUE "TEXT".
003000             88  PRB-COM-VOICE                  VALUE "VOICE".
003100             88  PRB-COM-VIDEO                  VALUE "VIDEO".
003200         10  PRB-COM-ORIG-TERM      PIC X(06).
003300         10  PRB-COM-DEST-TERM      PIC X(06).
003400         10  PRB-COM-UNITS          PIC 9(06).
003500         10  PRB-COM-MSG-TEXT       PIC X(160).
003600         10  PRB-COM-COST           PIC S9(09)V99 COMP-3
003700                                                VALUE ZEROES.
003800         10  PRB-COM-STATUS         PIC X(08)   VALUE "ONGOING".
003900             88  PRB-COM-ONGOING                VALUE "ONGOING".
004000             88  PRB-COM-FINISHED               VALUE "FINISHED".
004100         10  PRB-COM-PAID           PIC X(03)   VALUE "NO".
004200             88  PRB-COM-IS-PAID                VALUE "YES".
004300             88  PRB-COM-NOT-PAID                VALUE "NO".
004400         10  PRB-COM-DEBT-CLIENT    PIC X(20)   VALUE SPACES.
004500*                                OWNER OF THE ORIGIN TERMINAL -
004600*                                THE CLIENT THIS COMM IS CHARGED
004700*                                AGAINST
004800         10  FILLER                 PIC X(12)   VALUE SPACES.
