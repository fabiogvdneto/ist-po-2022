000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBPPAY.
000400 AUTHOR.         K T ODUYA.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   16 APR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT POSTS A PAYMENT
001100*               AGAINST ONE COMMUNICATION. ONLY A FINISHED,
001200*               NOT-YET-PAID COMMUNICATION MAY BE PAID. MOVES THE
001300*               COST FROM THE DEBT LEDGER TO THE PAID LEDGER ON
001400*               BOTH THE OWNING CLIENT AND THE ORIGINATING
001500*               TERMINAL, THEN DRIVES THE NORMAL-TO-GOLD LOYALTY
001600*               RULE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR011 16/04/1991 RHM    INITIAL VERSION.                       PRR011  
002200* PRR026 09/08/1997 KTO    NOW RESOLVES PRB-COM-DEBT-CLIENT       PRR026  
002300*                          DIRECTLY INSTEAD OF RE-DERIVING THE
002400*                          OWNER FROM THE ORIGIN TERMINAL - A
002500*                          TRANSFERRED TERMINAL WAS POSTING THE
002600*                          PAYMENT TO THE WRONG CLIENT.
002700*-----------------------------------------------------------------
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003600                      ON  STATUS IS U0-ON
003700                      OFF STATUS IS U0-OFF.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                         PIC X(24)    VALUE
004800     "** PROGRAM PRBPPAY **".
004900
005000 01  WK-C-COMMON.
005100     COPY PRBCMN.
005200
005300 01  WK-P-RESULT-SWITCH             PIC X(01)    VALUE "N".
005400     88  WK-P-REJECTED                           VALUE "Y".
005500 01  WK-P-RESULT-SWITCH-NUM REDEFINES WK-P-RESULT-SWITCH
005600                                    PIC 9(01).
005700
005800 01  WK-P-LOOKUP-ID                 PIC X(20)    VALUE SPACES.
005900 01  WK-P-LOOKUP-IX                 PIC 9(04) COMP VALUE ZEROES.
006000 01  WK-P-PAY-CLI-IX                PIC 9(04) COMP VALUE ZEROES.
006100 01  WK-P-ORIG-TRM-IX               PIC 9(04) COMP VALUE ZEROES.
006200
006300 01  WK-P-TERM-LOOKUP-HOLD          PIC X(20)    VALUE SPACES.
006400 01  WK-P-TERM-LOOKUP-VIEW REDEFINES WK-P-TERM-LOOKUP-HOLD.
006500     05  WK-P-TERM-LOOKUP-ID        PIC X(06).
006600     05  FILLER                     PIC X(14).
006700
006800 01  WK-P-COM-ID-DISPLAY            PIC 9(09)    VALUE ZEROES.
006900 01  WK-P-COM-ID-DISPLAY-ALPHA REDEFINES WK-P-COM-ID-DISPLAY
007000                                    PIC X(09).
007100
007200 01  WK-LVL-RESULT.
007300     COPY PRBLVLL.
007400
007500 EJECT
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-P-CLIENTS.
008000     COPY PRBCLIR.
008100
008200 01  WK-P-TERMINALS.
008300     COPY PRBTRMR.
008400
008500 01  WK-P-COMMS.
008600     COPY PRBCOMR.
008700
008800 01  WK-P-IN-COM-ID                 PIC 9(09).
008900
009000 PROCEDURE DIVISION USING WK-P-CLIENTS WK-P-TERMINALS WK-P-COMMS
009100                          WK-P-IN-COM-ID.
009200*******************************************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-PROCESS-CALLED-ROUTINE.
010000*---------------------------------------------------------------*
010100     SET WK-P-REJECTED TO FALSE.
010200     MOVE WK-P-IN-COM-ID TO WK-P-COM-ID-DISPLAY.
010300
010400     IF WK-P-IN-COM-ID = ZERO
010500         OR WK-P-IN-COM-ID > PRB-COMM-COUNT
010600         DISPLAY "PRBPPAY - COMMUNICATION NOT FOUND - REJECTED "
010700                 WK-P-COM-ID-DISPLAY-ALPHA
010800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010900
011000     SET PRB-COM-IX TO WK-P-IN-COM-ID.
011100
011200     IF NOT PRB-COM-FINISHED (PRB-COM-IX)
011300         DISPLAY "PRBPPAY - COMMUNICATION NOT FINISHED - "
011400                 "REJECTED " WK-P-COM-ID-DISPLAY-ALPHA
011500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011600
011700     IF PRB-COM-IS-PAID (PRB-COM-IX)
011800         DISPLAY "PRBPPAY - COMMUNICATION ALREADY PAID - "
011900                 "REJECTED " WK-P-COM-ID-DISPLAY-ALPHA
012000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012100
012200     PERFORM B100-POST-PAYMENT
012300        THRU B199-POST-PAYMENT-EX.
012400
012500 A099-PROCESS-CALLED-ROUTINE-EX.
012600     EXIT.
012700
012800*---------------------------------------------------------------*
012900*  MOVE THE COST FROM THE DEBT LEDGER TO THE PAID LEDGER ON THE
013000*  OWNING CLIENT AND THE ORIGINATING TERMINAL, THEN DRIVE THE
013100*  NORMAL-TO-GOLD LOYALTY RULE
013200*---------------------------------------------------------------*
013300 B100-POST-PAYMENT.
013400     MOVE "YES" TO PRB-COM-PAID (PRB-COM-IX).
013500
013600     MOVE PRB-COM-DEBT-CLIENT (PRB-COM-IX) TO WK-P-LOOKUP-ID.
013700     PERFORM F100-FIND-CLIENT-BY-ID
013800        THRU F199-FIND-CLIENT-BY-ID-EX.
013900     MOVE WK-P-LOOKUP-IX TO WK-P-PAY-CLI-IX.
014000
014100     IF WK-P-PAY-CLI-IX = ZERO
014200         DISPLAY "PRBPPAY - DEBT CLIENT NOT FOUND - REJECTED "
014300                 WK-P-COM-ID-DISPLAY-ALPHA
014400         GO TO B199-POST-PAYMENT-EX.
014500
014600     SUBTRACT PRB-COM-COST (PRB-COM-IX)
014700         FROM PRB-CLI-DEBTS (WK-P-PAY-CLI-IX).
014800     ADD PRB-COM-COST (PRB-COM-IX)
014900         TO PRB-CLI-PAYMENTS (WK-P-PAY-CLI-IX).
015000
015100     MOVE PRB-COM-ORIG-TERM (PRB-COM-IX) TO WK-P-TERM-LOOKUP-ID.
015200     PERFORM G100-FIND-TERMINAL-BY-ID
015300        THRU G199-FIND-TERMINAL-BY-ID-EX.
015400     MOVE WK-P-LOOKUP-IX TO WK-P-ORIG-TRM-IX.
015500
015600     IF WK-P-ORIG-TRM-IX NOT = ZERO
015700         SUBTRACT PRB-COM-COST (PRB-COM-IX)
015800             FROM PRB-TRM-DEBTS (WK-P-ORIG-TRM-IX)
015900         ADD PRB-COM-COST (PRB-COM-IX)
016000             TO PRB-TRM-PAYMENTS (WK-P-ORIG-TRM-IX).
016100
016200     MOVE WK-P-PAY-CLI-IX      TO WK-LVL-CLI-IX.
016300     SET WK-LVL-PAYMENT-EVENT  TO TRUE.
016400     CALL "PRBLVL" USING WK-P-CLIENTS WK-LVL-LINKAGE.
016500
016600     DISPLAY "PRBPPAY - PAYMENT POSTED COMM ID "
016700             WK-P-COM-ID-DISPLAY-ALPHA " CLIENT "
016800             PRB-CLI-ID (WK-P-PAY-CLI-IX).
016900
017000 B199-POST-PAYMENT-EX.
017100     EXIT.
017200
017300*---------------------------------------------------------------*
017400*  LINEAR SCAN OF THE CLIENT TABLE BY 20-CHARACTER ID
017500*---------------------------------------------------------------*
017600 F100-FIND-CLIENT-BY-ID.
017700     MOVE ZEROES TO WK-P-LOOKUP-IX.
017800     IF PRB-CLIENT-COUNT = ZERO
017900         GO TO F199-FIND-CLIENT-BY-ID-EX.
018000
018100     PERFORM F110-COMPARE-ONE-CLIENT
018200        THRU F119-COMPARE-ONE-CLIENT-EX
018300             VARYING PRB-CLI-IX FROM 1 BY 1
018400             UNTIL PRB-CLI-IX > PRB-CLIENT-COUNT
018500                OR WK-P-LOOKUP-IX NOT = ZERO.
018600
018700 F199-FIND-CLIENT-BY-ID-EX.
018800     EXIT.
018900
019000*---------------------------------------------------------------*
019100 F110-COMPARE-ONE-CLIENT.
019200*---------------------------------------------------------------*
019300     IF PRB-CLI-ID (PRB-CLI-IX) = WK-P-LOOKUP-ID
019400         SET WK-P-LOOKUP-IX TO PRB-CLI-IX
019500     END-IF.
019600
019700 F119-COMPARE-ONE-CLIENT-EX.
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100*  LINEAR SCAN OF THE TERMINAL TABLE BY 6-DIGIT ID
020200*---------------------------------------------------------------*
020300 G100-FIND-TERMINAL-BY-ID.
020400     MOVE ZEROES TO WK-P-LOOKUP-IX.
020500     IF PRB-TERMINAL-COUNT = ZERO
020600         GO TO G199-FIND-TERMINAL-BY-ID-EX.
020700
020800     PERFORM G110-COMPARE-ONE-TERMINAL
020900        THRU G119-COMPARE-ONE-TERMINAL-EX
021000             VARYING PRB-TRM-IX FROM 1 BY 1
021100             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
021200                OR WK-P-LOOKUP-IX NOT = ZERO.
021300
021400 G199-FIND-TERMINAL-BY-ID-EX.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800 G110-COMPARE-ONE-TERMINAL.
021900*---------------------------------------------------------------*
022000     IF PRB-TRM-ID (PRB-TRM-IX) = WK-P-TERM-LOOKUP-ID
022100         SET WK-P-LOOKUP-IX TO PRB-TRM-IX
022200     END-IF.
022300
022400 G119-COMPARE-ONE-TERMINAL-EX.
022500     EXIT.
022600
022700******************************************************************
022800************** END OF PROGRAM SOURCE -  PRBPPAY *****************
022900******************************************************************
