000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBLVL.
000400 AUTHOR.         K T ODUYA.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   04 JUN 1995.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS THE SHARED LOYALTY-LEVEL ENGINE, CALLED
001100*               FROM PRBPPAY AFTER A PAYMENT IS POSTED AND FROM
001200*               PRBRTXT/PRBEINT AFTER A COMMUNICATION COST IS
001300*               POSTED. IT APPLIES THE NORMAL/GOLD/PLATINUM
001400*               TRANSITION RULES AGAINST THE CALLING CLIENT'S
001500*               ENTRY IN THE CLIENT TABLE AND RETURNS THE
001600*               (POSSIBLY UNCHANGED) RESULTING LEVEL.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* PRR019 04/06/1995 RHM    INITIAL VERSION - PAYMENT-TRIGGERED    PRR019  
002200*                          NORMAL-TO-GOLD RULE ONLY.
002300* PRR027 12/02/1998 KTO    ADDED THE COMMUNICATION-TRIGGERED GOLD PRR027  
002400*                          AND PLATINUM RULES AND THE BALANCE-
002500*                          BELOW-ZERO DROP-TO-NORMAL RULE.
002600* PRR033 11/09/1999 RHM    GOLD-VIDEO AND PLATINUM-TEXT COUNTERS  PRR033  
002700*                          MOVED OUT OF PRBLVL LOCAL STORAGE AND
002800*                          INTO THE CLIENT TABLE ITSELF (PRR033
002900*                          IN PRBCLIR.cpybk) - A CALL-TO-CALL
003000*                          RESET BUG WAS LETTING EVERY CLIENT
003100*                          SHARE ONE COUNTER.
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                         PIC X(24)    VALUE
005300     "** PROGRAM PRBLVL  **".
005400
005500 01  WK-C-COMMON.
005600     COPY PRBCMN.
005700
005800 01  WK-LVL-BALANCE                 PIC S9(09)V99 COMP-3
005900                                                   VALUE ZEROES.
006000
006100 01  WK-LVL-RESULT-SWITCH           PIC X(01)    VALUE "N".
006200     88  WK-LVL-LEVEL-CHANGED                    VALUE "Y".
006300 01  WK-LVL-RESULT-SWITCH-NUM REDEFINES WK-LVL-RESULT-SWITCH
006400                                    PIC 9(01).
006500
006600 01  WK-LVL-OLD-LEVEL-HOLD          PIC X(08)    VALUE SPACES.
006700 01  WK-LVL-OLD-LEVEL-VIEW REDEFINES WK-LVL-OLD-LEVEL-HOLD.
006800     05  WK-LVL-OLD-LEVEL-3CH       PIC X(03).
006900     05  FILLER                     PIC X(05).
007000
007100 01  WK-LVL-CTR-EDIT                PIC 9(02)    VALUE ZEROES.
007200 01  WK-LVL-CTR-EDIT-ALPHA REDEFINES WK-LVL-CTR-EDIT
007300                                    PIC X(02).
007400
007500 EJECT
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-LVL-CLIENTS.
008000     COPY PRBCLIR.
008100
008200     COPY PRBLVLL.
008300
008400 PROCEDURE DIVISION USING WK-LVL-CLIENTS WK-LVL-LINKAGE.
008500*******************************************************************
008600 MAIN-MODULE.
008700     PERFORM A000-PROCESS-CALLED-ROUTINE
008800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008900     GOBACK.
009000
009100*---------------------------------------------------------------*
009200 A000-PROCESS-CALLED-ROUTINE.
009300*---------------------------------------------------------------*
009400     SET PRB-CLI-IX TO WK-LVL-CLI-IX.
009500     MOVE PRB-CLI-LEVEL (PRB-CLI-IX) TO WK-LVL-OLD-LEVEL-HOLD.
009600     COMPUTE WK-LVL-BALANCE =
009700             PRB-CLI-PAYMENTS (PRB-CLI-IX)
009800           - PRB-CLI-DEBTS (PRB-CLI-IX).
009900
010000     EVALUATE TRUE
010100         WHEN WK-LVL-PAYMENT-EVENT
010200             PERFORM B100-APPLY-PAYMENT-RULE
010300                THRU B199-APPLY-PAYMENT-RULE-EX
010400         WHEN WK-LVL-COMM-EVENT
010500             PERFORM C100-APPLY-COMM-RULE
010600                THRU C199-APPLY-COMM-RULE-EX
010700         WHEN OTHER
010800             CONTINUE
010900     END-EVALUATE.
011000
011100     IF PRB-CLI-LEVEL (PRB-CLI-IX) NOT = WK-LVL-OLD-LEVEL-HOLD
011200         MOVE PRB-CLI-TERM-COUNT (PRB-CLI-IX)
011300                                   TO WK-LVL-CTR-EDIT
011400         DISPLAY "PRBLVL - LEVEL CHANGE " WK-LVL-OLD-LEVEL-3CH
011500                 " TO " PRB-CLI-LEVEL (PRB-CLI-IX)
011600                 " CLIENT " PRB-CLI-ID (PRB-CLI-IX).
011700
011800     MOVE PRB-CLI-LEVEL (PRB-CLI-IX) TO WK-LVL-NEW-LEVEL.
011900     SET WK-LVL-OKAY TO TRUE.
012000
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT.
012300
012400*---------------------------------------------------------------*
012500*  NORMAL -> GOLD, RIGHT AFTER A PAYMENT IS POSTED, WHEN THE
012600*  POST-PAYMENT BALANCE EXCEEDS 500
012700*---------------------------------------------------------------*
012800 B100-APPLY-PAYMENT-RULE.
012900     IF PRB-CLI-LVL-NORMAL (PRB-CLI-IX)
013000         AND WK-LVL-BALANCE > 500
013100         MOVE "GOLD" TO PRB-CLI-LEVEL (PRB-CLI-IX)
013200         MOVE ZEROES TO PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX).
013300
013400 B199-APPLY-PAYMENT-RULE-EX.
013500     EXIT.
013600
013700*---------------------------------------------------------------*
013800*  GOLD/PLATINUM TRANSITION RULES, EVALUATED ON EVERY FINISHED
013900*  COMMUNICATION POSTED BY THIS CLIENT'S TERMINAL
014000*---------------------------------------------------------------*
014100 C100-APPLY-COMM-RULE.
014200     EVALUATE TRUE
014300         WHEN PRB-CLI-LVL-GOLD (PRB-CLI-IX)
014400             PERFORM D100-APPLY-GOLD-RULE
014500                THRU D199-APPLY-GOLD-RULE-EX
014600         WHEN PRB-CLI-LVL-PLATINUM (PRB-CLI-IX)
014700             PERFORM E100-APPLY-PLATINUM-RULE
014800                THRU E199-APPLY-PLATINUM-RULE-EX
014900         WHEN OTHER
015000*                                NORMAL - ON-COMMUNICATION RULE
015100*                                IS A NO-OP
015200             CONTINUE
015300     END-EVALUATE.
015400
015500 C199-APPLY-COMM-RULE-EX.
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900 D100-APPLY-GOLD-RULE.
016000*---------------------------------------------------------------*
016100     IF WK-LVL-BALANCE < 0
016200         MOVE "NORMAL" TO PRB-CLI-LEVEL (PRB-CLI-IX)
016300         GO TO D199-APPLY-GOLD-RULE-EX.
016400
016500     IF WK-LVL-COMM-TYPE NOT = "VIDEO"
016600         MOVE ZEROES TO PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX)
016700     ELSE
016800         ADD 1 TO PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX)
016900         IF PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX) = 5
017000             MOVE "PLATINUM" TO PRB-CLI-LEVEL (PRB-CLI-IX)
017100             MOVE ZEROES TO PRB-CLI-PLAT-TXT-CTR (PRB-CLI-IX)
017200         END-IF
017300     END-IF.
017400
017500 D199-APPLY-GOLD-RULE-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900 E100-APPLY-PLATINUM-RULE.
018000*---------------------------------------------------------------*
018100     IF WK-LVL-BALANCE < 0
018200         MOVE "NORMAL" TO PRB-CLI-LEVEL (PRB-CLI-IX)
018300         GO TO E199-APPLY-PLATINUM-RULE-EX.
018400
018500     IF WK-LVL-COMM-TYPE = "VOICE" OR WK-LVL-COMM-TYPE = "VIDEO"
018600         MOVE ZEROES TO PRB-CLI-PLAT-TXT-CTR (PRB-CLI-IX)
018700     ELSE
018800         ADD 1 TO PRB-CLI-PLAT-TXT-CTR (PRB-CLI-IX)
018900         IF PRB-CLI-PLAT-TXT-CTR (PRB-CLI-IX) = 2
019000             MOVE "GOLD" TO PRB-CLI-LEVEL (PRB-CLI-IX)
019100             MOVE ZEROES TO PRB-CLI-GOLD-VID-CTR (PRB-CLI-IX)
019200         END-IF
019300     END-IF.
019400
019500 E199-APPLY-PLATINUM-RULE-EX.
019600     EXIT.
019700
019800******************************************************************
019900************** END OF PROGRAM SOURCE -  PRBLVL  *****************
020000******************************************************************
