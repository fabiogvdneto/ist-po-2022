000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     PRBRINT.
000400 AUTHOR.         R H MARTIN.
000500 INSTALLATION.   PRR NETWORK BILLING.
000600 DATE-WRITTEN.   09 APR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT STARTS ONE VOICE OR
001100*               VIDEO (INTERACTIVE) COMMUNICATION. NO COST IS
001200*               COMPUTED HERE - THE COMMUNICATION IS LEFT ONGOING
001300*               AND BOTH TERMINALS ARE PUT BUSY UNTIL THE
001400*               MATCHING END-LEG TRANSACTION ARRIVES (SEE
001500*               PRBEINT). REJECTS A TYPE UNSUPPORTED BY EITHER
001600*               TERMINAL, A SELF-CALL, AN OFF/BUSY ORIGIN, AND AN
001700*               UNREACHABLE DESTINATION (QUEUEING A MISSED-CALL
001800*               NOTICE FIRST).
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* PRR009 09/04/1991 RHM    INITIAL VERSION.                       PRR009  
002400* PRR031 17/03/1999 KTO    ADDED THE FANCY/VIDEO SUPPORT CHECK -  PRR031  
002500*                          BASIC TERMINALS WERE BEING ALLOWED TO
002600*                          ORIGINATE VIDEO CALLS.
002700* PRR040 14/02/2001 LFN    ADDED THE MISSED-CALL NOTIFICATION     PRR040  
002800*                          QUEUE WHEN THE DESTINATION CANNOT TAKE
002900*                          THE CALL.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003900                      ON  STATUS IS U0-ON
004000                      OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                         PIC X(24)    VALUE
005100     "** PROGRAM PRBRINT **".
005200
005300 01  WK-C-COMMON.
005400     COPY PRBCMN.
005500
005600 01  WK-I-RESULT-SWITCH             PIC X(01)    VALUE "N".
005700     88  WK-I-REJECTED                           VALUE "Y".
005800 01  WK-I-RESULT-SWITCH-NUM REDEFINES WK-I-RESULT-SWITCH
005900                                    PIC 9(01).
006000
006100 01  WK-I-LOOKUP-ID                 PIC X(06)    VALUE SPACES.
006200 01  WK-I-LOOKUP-IX                 PIC 9(04) COMP VALUE ZEROES.
006300 01  WK-I-ORIG-IX                   PIC 9(04) COMP VALUE ZEROES.
006400 01  WK-I-DEST-IX                   PIC 9(04) COMP VALUE ZEROES.
006500
006600 01  WK-I-REASON-HOLD               PIC X(07)    VALUE SPACES.
006700 01  WK-I-REASON-VIEW REDEFINES WK-I-REASON-HOLD.
006800     05  WK-I-REASON-3CH            PIC X(03).
006900     05  FILLER                     PIC X(04).
007000
007100 01  WK-I-NEW-COM-ID                PIC 9(09)    VALUE ZEROES.
007200 01  WK-I-NEW-COM-ID-ALPHA REDEFINES WK-I-NEW-COM-ID
007300                                    PIC X(09).
007400
007500 EJECT
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-I-CLIENTS.
008000     COPY PRBCLIR.
008100
008200 01  WK-I-TERMINALS.
008300     COPY PRBTRMR.
008400
008500 01  WK-I-COMMS.
008600     COPY PRBCOMR.
008700
008800 01  WK-I-IN-TYPE                   PIC X(05).
008900 01  WK-I-IN-ORIG-TERM              PIC X(06).
009000 01  WK-I-IN-DEST-TERM              PIC X(06).
009100
009200 PROCEDURE DIVISION USING WK-I-CLIENTS WK-I-TERMINALS WK-I-COMMS
009300                          WK-I-IN-TYPE WK-I-IN-ORIG-TERM
009400                          WK-I-IN-DEST-TERM.
009500*******************************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     GOBACK.
010000
010100*---------------------------------------------------------------*
010200 A000-PROCESS-CALLED-ROUTINE.
010300*---------------------------------------------------------------*
010400     SET WK-I-REJECTED TO FALSE.
010500
010600     MOVE WK-I-IN-ORIG-TERM TO WK-I-LOOKUP-ID.
010700     PERFORM F100-FIND-TERMINAL-BY-ID
010800        THRU F199-FIND-TERMINAL-BY-ID-EX.
010900     MOVE WK-I-LOOKUP-IX TO WK-I-ORIG-IX.
011000
011100     MOVE WK-I-IN-DEST-TERM TO WK-I-LOOKUP-ID.
011200     PERFORM F100-FIND-TERMINAL-BY-ID
011300        THRU F199-FIND-TERMINAL-BY-ID-EX.
011400     MOVE WK-I-LOOKUP-IX TO WK-I-DEST-IX.
011500
011600     IF WK-I-ORIG-IX = ZERO OR WK-I-DEST-IX = ZERO
011700         DISPLAY "PRBRINT - ORIGIN OR DESTINATION NOT FOUND - "
011800                 "REJECTED " WK-I-IN-ORIG-TERM " -> "
011900                 WK-I-IN-DEST-TERM
012000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012100
012200     IF WK-I-ORIG-IX = WK-I-DEST-IX
012300         DISPLAY "PRBRINT - SELF CALL NOT ALLOWED - REJECTED "
012400                 WK-I-IN-ORIG-TERM
012500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012600
012700     PERFORM B100-CHECK-TYPE-SUPPORTED
012800        THRU B199-CHECK-TYPE-SUPPORTED-EX.
012900     IF WK-I-REJECTED
013000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100
013200     SET PRB-TRM-IX TO WK-I-ORIG-IX.
013300     IF PRB-TRM-OFF (PRB-TRM-IX) OR PRB-TRM-BUSY (PRB-TRM-IX)
013400         DISPLAY "PRBRINT - ORIGIN OFF OR BUSY - REJECTED "
013500                 WK-I-IN-ORIG-TERM
013600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013700
013800     PERFORM C100-CHECK-DESTINATION-READY
013900        THRU C199-CHECK-DESTINATION-READY-EX.
014000     IF WK-I-REJECTED
014100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014200
014300     PERFORM D100-START-COMMUNICATION
014400        THRU D199-START-COMMUNICATION-EX.
014500
014600 A099-PROCESS-CALLED-ROUTINE-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000*  LINEAR SCAN OF THE TERMINAL TABLE BY 6-DIGIT ID
015100*---------------------------------------------------------------*
015200 F100-FIND-TERMINAL-BY-ID.
015300     MOVE ZEROES TO WK-I-LOOKUP-IX.
015400     IF PRB-TERMINAL-COUNT = ZERO
015500         GO TO F199-FIND-TERMINAL-BY-ID-EX.
015600
015700     PERFORM F110-COMPARE-ONE-TERMINAL
015800        THRU F119-COMPARE-ONE-TERMINAL-EX
015900             VARYING PRB-TRM-IX FROM 1 BY 1
016000             UNTIL PRB-TRM-IX > PRB-TERMINAL-COUNT
016100                OR WK-I-LOOKUP-IX NOT = ZERO.
016200
016300 F199-FIND-TERMINAL-BY-ID-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 F110-COMPARE-ONE-TERMINAL.
016800*---------------------------------------------------------------*
016900     IF PRB-TRM-ID (PRB-TRM-IX) = WK-I-LOOKUP-ID
017000         SET WK-I-LOOKUP-IX TO PRB-TRM-IX
017100     END-IF.
017200
017300 F119-COMPARE-ONE-TERMINAL-EX.
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700*  BASIC TERMINALS SUPPORT VOICE ONLY - FANCY SUPPORT VOICE
017800*  AND VIDEO. BOTH ENDS MUST SUPPORT THE REQUESTED TYPE
017900*---------------------------------------------------------------*
018000 B100-CHECK-TYPE-SUPPORTED.
018100     IF WK-I-IN-TYPE NOT = "VIDEO"
018200         GO TO B199-CHECK-TYPE-SUPPORTED-EX.
018300
018400     SET PRB-TRM-IX TO WK-I-ORIG-IX.
018500     IF PRB-TRM-BASIC (PRB-TRM-IX)
018600         DISPLAY "PRBRINT - VIDEO NOT SUPPORTED BY ORIGIN - "
018700                 "REJECTED " WK-I-IN-ORIG-TERM
018800         SET WK-I-REJECTED TO TRUE
018900         GO TO B199-CHECK-TYPE-SUPPORTED-EX.
019000
019100     SET PRB-TRM-IX TO WK-I-DEST-IX.
019200     IF PRB-TRM-BASIC (PRB-TRM-IX)
019300         DISPLAY "PRBRINT - VIDEO NOT SUPPORTED BY DEST - "
019400                 "REJECTED " WK-I-IN-DEST-TERM
019500         SET WK-I-REJECTED TO TRUE.
019600
019700 B199-CHECK-TYPE-SUPPORTED-EX.
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100*  DESTINATION MUST BE IDLE TO ACCEPT AN INTERACTIVE CALL - IF
020200*  NOT, QUEUE A MISSED-CALL NOTICE AND REJECT WITH THE REASON
020300*  (OFF, BUSY, SILENCE - CHECKED IN THAT ORDER)
020400*---------------------------------------------------------------*
020500 C100-CHECK-DESTINATION-READY.
020600     SET PRB-TRM-IX TO WK-I-DEST-IX.
020700     IF PRB-TRM-IDLE (PRB-TRM-IX)
020800         GO TO C199-CHECK-DESTINATION-READY-EX.
020900
021000     EVALUATE TRUE
021100         WHEN PRB-TRM-OFF (PRB-TRM-IX)
021200             MOVE "OFF"     TO WK-I-REASON-HOLD
021300         WHEN PRB-TRM-BUSY (PRB-TRM-IX)
021400             MOVE "BUSY"    TO WK-I-REASON-HOLD
021500         WHEN OTHER
021600             MOVE "SILENCE" TO WK-I-REASON-HOLD
021700     END-EVALUATE.
021800
021900     PERFORM G100-QUEUE-MISSED-CALL
022000        THRU G199-QUEUE-MISSED-CALL-EX.
022100
022200     DISPLAY "PRBRINT - DESTINATION " WK-I-REASON-3CH
022300             " - REJECTED " WK-I-IN-DEST-TERM.
022400     SET WK-I-REJECTED TO TRUE.
022500
022600 C199-CHECK-DESTINATION-READY-EX.
022700     EXIT.
022800
022900*---------------------------------------------------------------*
023000*  QUEUE A MISSED-INTERACTIVE NOTICE AGAINST THE DESTINATION,
023100*  KEYED BY THE ORIGINATING CLIENT, IF THAT CLIENT ACCEPTS
023200*  NOTIFICATIONS AND IS NOT ALREADY QUEUED
023300*---------------------------------------------------------------*
023400 G100-QUEUE-MISSED-CALL.
023500     SET PRB-TRM-IX TO WK-I-ORIG-IX.
023600     SET PRB-CLI-IX TO PRB-TRM-OWNER-CLI-IX (PRB-TRM-IX).
023700     IF PRB-CLI-NOTIF-NO (PRB-CLI-IX)
023800         GO TO G199-QUEUE-MISSED-CALL-EX.
023900
024000     SET PRB-TRM-IX TO WK-I-DEST-IX.
024100     SET WK-I-REJECTED TO FALSE.
024200     IF PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX) = ZERO
024300         GO TO G150-ADD-TO-MISSED-CALL.
024400
024500     PERFORM G110-COMPARE-ONE-MISSED
024600        THRU G119-COMPARE-ONE-MISSED-EX
024700             VARYING PRB-MIN-IX FROM 1 BY 1
024800             UNTIL PRB-MIN-IX >
024900                       PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX)
025000                OR WK-I-REJECTED.
025100     IF WK-I-REJECTED
025200         GO TO G199-QUEUE-MISSED-CALL-EX.
025300
025400 G150-ADD-TO-MISSED-CALL.
025500     IF PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX) NOT < 10
025600         GO TO G199-QUEUE-MISSED-CALL-EX.
025700
025800     ADD 1 TO PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX).
025900     SET PRB-MIN-IX TO PRB-TRM-MISSED-INT-CNT (PRB-TRM-IX).
026000     MOVE PRB-CLI-ID (PRB-CLI-IX) TO
026100         PRB-TRM-MISSED-INT-CLI (PRB-TRM-IX, PRB-MIN-IX).
026200
026300 G199-QUEUE-MISSED-CALL-EX.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700 G110-COMPARE-ONE-MISSED.
026800*---------------------------------------------------------------*
026900     IF PRB-TRM-MISSED-INT-CLI (PRB-TRM-IX, PRB-MIN-IX)
027000                                         = PRB-CLI-ID (PRB-CLI-IX)
027100         SET WK-I-REJECTED TO TRUE
027200     END-IF.
027300
027400 G119-COMPARE-ONE-MISSED-EX.
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800*  CREATE THE ONGOING COMMUNICATION AND PUT BOTH TERMINALS BUSY,
027900*  REMEMBERING THEIR PRIOR STATE FOR WHEN THE CALL ENDS
028000*---------------------------------------------------------------*
028100 D100-START-COMMUNICATION.
028200     ADD 1 TO PRB-COMM-COUNT.
028300     SET PRB-COM-IX TO PRB-COMM-COUNT.
028400     MOVE PRB-COMM-COUNT        TO PRB-COM-ID (PRB-COM-IX)
028500                                   WK-I-NEW-COM-ID.
028600     MOVE WK-I-IN-TYPE          TO PRB-COM-TYPE (PRB-COM-IX).
028700     MOVE WK-I-IN-ORIG-TERM     TO PRB-COM-ORIG-TERM (PRB-COM-IX).
028800     MOVE WK-I-IN-DEST-TERM     TO PRB-COM-DEST-TERM (PRB-COM-IX).
028900     MOVE ZEROES                TO PRB-COM-UNITS (PRB-COM-IX)
029000                                   PRB-COM-COST (PRB-COM-IX).
029100     MOVE SPACES                TO PRB-COM-MSG-TEXT (PRB-COM-IX).
029200     MOVE "ONGOING"             TO PRB-COM-STATUS (PRB-COM-IX).
029300     MOVE "NO"                  TO PRB-COM-PAID (PRB-COM-IX).
029400
029500     SET PRB-TRM-IX TO WK-I-ORIG-IX.
029600     MOVE PRB-TRM-STATE (PRB-TRM-IX) TO
029700                             PRB-TRM-PRIOR-STATE (PRB-TRM-IX).
029800     MOVE "BUSY" TO PRB-TRM-STATE (PRB-TRM-IX).
029900     MOVE WK-I-NEW-COM-ID TO PRB-TRM-ONGOING-COMM (PRB-TRM-IX).
030000
030100     SET PRB-TRM-IX TO WK-I-DEST-IX.
030200     MOVE PRB-TRM-STATE (PRB-TRM-IX) TO
030300                             PRB-TRM-PRIOR-STATE (PRB-TRM-IX).
030400     MOVE "BUSY" TO PRB-TRM-STATE (PRB-TRM-IX).
030500
030600     DISPLAY "PRBRINT - " WK-I-IN-TYPE " STARTED "
030700             WK-I-IN-ORIG-TERM " -> " WK-I-IN-DEST-TERM
030800             " COMM ID " WK-I-NEW-COM-ID-ALPHA.
030900
031000 D199-START-COMMUNICATION-EX.
031100     EXIT.
031200
031300******************************************************************
031400************** END OF PROGRAM SOURCE -  PRBRINT *****************
031500******************************************************************
